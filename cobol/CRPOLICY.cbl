000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    CRPOLICY.
000030 AUTHOR.        R B HAAS.
000040 INSTALLATION.  LEDGER SYSTEMS DIVISION.
000050 DATE-WRITTEN.  04-14-92.
000060 DATE-COMPILED.
000070 SECURITY.      CONFIDENTIAL - CREDIT AND COLLECTIONS DEPT USE ONLY.
000080
000090******************************************************************
000100*                                                                *
000110*  PROGRAM USED TO CREATE THE CREDIT POLICY ANALYSIS REPORT:     *
000120*  CRPOLICY READS THE MONTHLY INVOICE DETAIL FILE (PRESENTED IN  *
000130*  CONTACT-NAME SEQUENCE), EDITS EACH INVOICE, AND CONTROL-      *
000140*  BREAKS ON CONTACT TO BUILD ONE AGGREGATE PER CUSTOMER.  THE   *
000150*  CUSTOMER AGGREGATES ARE THEN RE-SORTED INTO TOTAL-AMOUNT      *
000160*  DESCENDING SEQUENCE, GRADED FOR HIGH-VALUE STANDING AND       *
000170*  PAYMENT-DELAY RISK, AND WRITTEN BOTH TO THE CLIENT-ANALYSIS   *
000180*  OUTPUT FILE AND TO A PRINTED REPORT WITH GRAND TOTALS.        *
000190*  REJECTED INVOICES ARE COUNTED AND LOGGED TO THE REJECT-LOG    *
000200*  FILE WITH A REASON CODE.  ALL ERROR CONDITIONS ARE ALSO       *
000210*  DISPLAYED TO SYSOUT.                                          *
000220*                                                                *
000230*  THE RUN IS TWO SORT PASSES DEEP.  PASS 1 (THE SORT'S OWN      *
000240*  INPUT PROCEDURE) READS INVCFILE AND CONTROL-BREAKS ON         *
000250*  CONTACT TO BUILD ONE AGGREGATE ROW PER CUSTOMER, WHICH IS     *
000260*  RELEASED TO THE INTERNAL RANKING WORK FILE.  THE SORT ITSELF  *
000270*  THEN PUTS THOSE AGGREGATE ROWS INTO TOTAL-AMOUNT DESCENDING   *
000280*  SEQUENCE.  PASS 2 (THE SORT'S OUTPUT PROCEDURE) WALKS THE     *
000290*  RANKED ROWS APPLYING THE HIGH-VALUE, RISK, LATE-FEE, TERM-    *
000300*  REDUCTION AND REMINDER-SCHEDULE RULES IN RANKED ORDER, SINCE  *
000310*  THE HIGH-VALUE TEST (RULE R1) NEEDS THE CUSTOMERS IN DESC-    *
000320*  ENDING TOTAL-AMOUNT ORDER TO WALK A RUNNING CUMULATIVE TOTAL. *
000330*                                                                *
000340******************************************************************
000350*                                                                *
000360*  CHANGE LOG                                                    *
000370*                                                                *
000380*  92-04-14  RBH  ORIGINAL PROGRAM.  RAN AS THE MONTHLY AGED-     *
000390*                 TRIAL-BALANCE REPORT (CURRENT/30/60/90 AGING). *
000400*  93-09-02  RBH  FIX -- PAID INVOICES WITH A BLANK PAY DATE     *
000410*                 WERE AGING AS CURRENT INSTEAD OF REJECTING.    *
000420*  95-01-11  GKW  ADDED RECORD COUNTS TO THE SYSOUT DIAGNOSTIC   *
000430*                 DISPLAY (REQ FROM OPERATIONS, TICKET 4471).    *
000440*  98-11-04  DKL  Y2K -- ALL DATE FIELDS WIDENED TO A 4-DIGIT    *
000450*                 YEAR.  LRECL ON INVCFILE CHANGED 65 TO 71.     *
000460*  98-11-06  DKL  Y2K -- DAY-SERIAL ROUTINE REWRITTEN TO USE     *
000470*                 THE FULL 4-DIGIT YEAR IN THE LEAP-YEAR TEST.   *
000480*  99-02-22  DKL  Y2K -- REGRESSION FIX, CENTURY BOUNDARY DID    *
000490*                 NOT AGE INVOICES ACROSS 12/31/1999 CORRECTLY.  *
000500*  03-06-30  TMS  REQ CR-1187.  RETIRED THE AGED-TRIAL-BALANCE   *
000510*                 BUCKETS.  PROGRAM REWORKED AS THE CREDIT       *
000520*                 POLICY ANALYSIS RUN -- HIGH-VALUE RANKING,     *
000530*                 RISK GRADE, TERM REDUCTION.  NEW OUTPUT FILE   *
000540*                 CLNTFILE AND NEW REPORT LAYOUT.  THE OLD       *
000550*                 SORT-BY-CONTACT/INVOICE-NUMBER RECORD SORT     *
000560*                 IS REPLACED BY A SECOND SORT THAT RANKS THE    *
000570*                 FINISHED CUSTOMER AGGREGATES.                  *
000580*  03-07-05  TMS  REQ CR-1187.  ADDED THE PARMFILE READ SO       *
000590*                 CREDIT TERMS, WACC, DAYS-IN-YEAR AND THE       *
000600*                 TOP-CLIENTS CUTOFF ARE RUN PARAMETERS INSTEAD  *
000610*                 OF COMPILE-TIME CONSTANTS.                     *
000620*  07-02-19  PJN  REQ CR-1349.  ADDED COST-OF-CREDIT (R3),       *
000630*                 LATE-FEE FLAG (R4) AND THE REMINDER-SCHEDULE   *
000640*                 TAG (R6) TO THE OUTPUT RECORD AND REPORT.      *
000650*  07-02-21  PJN  REQ CR-1349.  HIGH-VALUE CLIENTS ARE NOW        *
000660*                 EXEMPTED FROM THE LATE FEE (RETENTION RULE).   *
000670*  09-08-14  WCF  FIX -- PCT-OF-TOTAL WAS TRUNCATING INSTEAD OF  *
000680*                 ROUNDING.  ADDED ROUNDED ON THE COMPUTE.       *
000690*  11-03-30  WCF  FIX -- AN INVOICE WITH INV-TOTAL OF EXACTLY    *
000700*                 ZERO WAS PASSING VALIDATION.  V4 NOW REJECTS   *
000710*                 ZERO AS WELL AS NEGATIVE TOTALS.               *
000720*  13-05-06  WCF  FIX -- PAGE HEADING AND RECORD-COUNT FOOTER    *
000730*                 LINES WERE 137 BYTES SENT INTO A 132-BYTE      *
000740*                 PRINT RECORD.  TRAILING FILLER TRIMMED ON      *
000750*                 HL-HEADER-1 AND TL-GRAND-TOTALS-1 SO EVERY     *
000760*                 REPORT-LINE 01-GROUP NOW ADDS UP TO 132.       *
000770*  13-05-13  WCF  FIX -- TL-GRAND-TOTALS-2 (THE DOLLAR-AMOUNT    *
000780*                 FOOTER LINE) WAS ONLY 128 BYTES, SHORT OF THE  *
000790*                 132-BYTE PRINT RECORD.  WIDENED THE TRAILING   *
000800*                 FILLER FROM X(41) TO X(45).                    *
000810******************************************************************
000820
000830 ENVIRONMENT DIVISION.
000840
000850 CONFIGURATION SECTION.
000860 SOURCE-COMPUTER.   IBM-390.
000870 OBJECT-COMPUTER.   IBM-390.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM.
000900
000910 INPUT-OUTPUT SECTION.
000920 FILE-CONTROL.
000930
000940*    RUN PARAMETER RECORD (CREDIT TERMS, WACC, DAYS-IN-YEAR,
000950*    TOP-CUTOFF, AS-OF-DATE).  SEE COPYBOOK CRPPARM.
000960     SELECT PARM-FILE           ASSIGN TO PARMFILE.
000970*    MONTHLY INVOICE DETAIL, PRESENTED IN CONTACT-NAME ASCENDING
000980*    SEQUENCE.  SEE COPYBOOK CRPINVD.
000990     SELECT INVOICE-DETAIL      ASSIGN TO INVCFILE.
001000*    ONE OUTPUT RECORD PER CUSTOMER, WRITTEN IN TOTAL-AMOUNT
001010*    DESCENDING SEQUENCE.  SEE COPYBOOK CRPANA.
001020     SELECT CLIENT-ANALYSIS     ASSIGN TO CLNTFILE.
001030*    PRINTED CREDIT POLICY ANALYSIS REPORT, 132 BYTES.
001040     SELECT ANALYSIS-RPT        ASSIGN TO CRPRPT.
001050*    ONE LINE PER REJECTED INVOICE, CONTACT AND REASON CODE.
001060     SELECT REJECT-LOG          ASSIGN TO CRPREJ.
001070*    INTERNAL WORK FILE -- CARRIES ONE FINISHED CUSTOMER
001080*    AGGREGATE THROUGH THE RANKING SORT (SEE CRPWORK).  NEVER
001090*    READ OR WRITTEN DIRECTLY -- RELEASE/RETURN ONLY.
001100     SELECT CRP-RANK-SORT-FILE  ASSIGN TO UT-S-SORTWK.
001110
001120
001130 DATA DIVISION.
001140
001150 FILE SECTION.
001160
001170*    PARAMETER RECORD -- ONE RECORD PER RUN.  MISSING OR ZERO/
001180*    BLANK FIELDS PICK UP THE SHOP-STANDARD DEFAULT IN 1100-
001190*    DEFAULT-PARMS BEFORE THE INVOICE FILE IS EVER OPENED.
001200 FD  PARM-FILE
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 26 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS CRP-PARM-REC.
001260     COPY CRPPARM.
001270
001280*    INPUT INVOICE DETAIL -- ONE RECORD PER INVOICE, CONTACT-
001290*    NAME ASCENDING.  THIS IS THE CONTROL-BREAK KEY DRIVING THE
001300*    PER-CUSTOMER AGGREGATION IN 2000-INVOICE-INPUT-PROCD.
001310 FD  INVOICE-DETAIL
001320     RECORDING MODE IS F
001330     LABEL RECORDS ARE STANDARD
001340     RECORD CONTAINS 71 CHARACTERS
001350     BLOCK CONTAINS 0 RECORDS
001360     DATA RECORD IS INV-DETAIL-REC.
001370     COPY CRPINVD.
001380
001390*    OUTPUT CLIENT ANALYSIS -- ONE RECORD PER CUSTOMER, WRITTEN
001400*    IN TOTAL-AMOUNT DESCENDING ORDER BY 4900-PRSS-RANKED-REC.
001410 FD  CLIENT-ANALYSIS
001420     RECORDING MODE IS F
001430     LABEL RECORDS ARE STANDARD
001440     RECORD CONTAINS 110 CHARACTERS
001450     BLOCK CONTAINS 0 RECORDS
001460     DATA RECORD IS ANA-ANALYSIS-REC.
001470     COPY CRPANA.
001480
001490*    PRINTED REPORT.  ONE INLINE 01-GROUP PER LINE TYPE IS
001500*    MOVED INTO CRP-RPT-LINE AND WRITTEN -- THE SHOP'S USUAL
001510*    HEADING/DETAIL/TOTAL-LINE HABIT (SEE HL-, DL-, TL- GROUPS
001520*    BELOW).  EVERY SUCH GROUP MUST TOTAL EXACTLY 132 BYTES.
001530 FD  ANALYSIS-RPT
001540     RECORDING MODE IS F
001550     LABEL RECORDS ARE STANDARD
001560     RECORD CONTAINS 132 CHARACTERS
001570     BLOCK CONTAINS 0 RECORDS
001580     DATA RECORD IS CRP-RPT-LINE.
001590
001600 01  CRP-RPT-LINE                  PIC X(132).
001610
001620*    REJECT LOG -- ONE LINE PER INVOICE FAILING V1-V4, CARRYING
001630*    THE CONTACT NAME AND THE VALIDATION-RULE REASON TEXT.
001640 FD  REJECT-LOG
001650     RECORDING MODE IS F
001660     LABEL RECORDS ARE STANDARD
001670     RECORD CONTAINS 132 CHARACTERS
001680     BLOCK CONTAINS 0 RECORDS
001690     DATA RECORD IS CRP-REJECT-LINE.
001700
001710 01  CRP-REJECT-LINE               PIC X(132).
001720
001730*    RANKING SORT WORK FILE.  ONE RECORD PER CUSTOMER, RELEASED
001740*    BY 3000-CUST-BREAK (CONTROL-BREAK ORDER) AND RETURNED BY
001750*    4100-RETURN-RANKED-REC IN TOTAL-AMOUNT DESCENDING ORDER.
001760 SD  CRP-RANK-SORT-FILE
001770     RECORD CONTAINS 83 CHARACTERS
001780     DATA RECORD IS CRP-RANK-WORK.
001790     COPY CRPWORK.
001800
001810
001820 WORKING-STORAGE SECTION.
001830
001840*
001850*    RUN-LEVEL INDICATOR SWITCHES.  EOF/VALIDITY FLAGS TESTED
001860*    BY 88-LEVEL CONDITION NAMES, THE SHOP'S USUAL HABIT.
001870*
001880 01  PROGRAM-INDICATOR-SWITCHES.
001890*        SET WHEN INVCFILE HAS BEEN COMPLETELY READ.
001900     05  WS-EOF-INVOICE-SW        PIC X(3)  VALUE 'NO '.
001910*        SET 'YES' WHEN 8000-READ-INVOICE-FILE HITS END OF INVCFILE.
001920         88  EOF-INVOICE                    VALUE 'YES'.
001930*        SET WHEN THE RANKED OUTPUT PROCEDURE HAS RETURNED THE
001940*        LAST CUSTOMER AGGREGATE FROM THE RANKING SORT.
001950     05  WS-EOF-RANK-SW           PIC X(3)  VALUE 'NO '.
001960*        SET 'YES' WHEN 4100-RETURN-RANKED-REC EXHAUSTS THE RANKING SORT.
001970         88  EOF-RANK-OUTPUT                VALUE 'YES'.
001980*        SET/TESTED BY THE V1-V4 VALIDATION CASCADE IN 2200-
001990*        VALIDATE-INVOICE, 2210-VALIDATE-STATUS AND 2230-
002000*        VALIDATE-TOTAL.  'NO ' ON THE FIRST RULE FAILED.
002010     05  WS-VALID-SW              PIC X(3)  VALUE 'YES'.
002020*        SET/TESTED BY THE V1-V4 VALIDATION CASCADE FOR THE CURRENT RECORD.
002030         88  INVOICE-VALID                  VALUE 'YES'.
002040         88  INVOICE-INVALID                VALUE 'NO '.
002050     05  FILLER                   PIC X(06).
002060*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
002070
002080*
002090*    REPORT PAGE-BREAK CONTROLS -- THE SHOP'S USUAL LINE-COUNT
002100*    COMPARE, PRIMED SO THE FIRST DETAIL LINE FORCES A HEADING.
002110*
002120 01  WS-REPORT-CONTROLS.
002130     05  WS-PAGE-COUNT            PIC S9(3) COMP  VALUE ZERO.
002140*        REPORT PAGE NUMBER, BUMPED BY 5100-HEADINGS.
002150     05  WS-LINES-PER-PAGE        PIC S9(2) COMP  VALUE +50.
002160*        LINE-COUNT AT WHICH 5000-DETAIL-LINE-PRSS FORCES A NEW PAGE.
002170     05  WS-LINES-USED            PIC S9(2) COMP  VALUE +51.
002180*        LINES PRINTED SINCE THE LAST HEADING -- TESTED, NOT RESET, UNTIL A NEW PAGE STARTS.
002190     05  WS-LINE-SPACING          PIC S9(1) COMP  VALUE ZERO.
002200*        CARRIAGE-CONTROL SPACING FOR THE NEXT WRITE -- 1, 2, OR 3 LINES.
002210     05  FILLER                   PIC X(06).
002220*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
002230
002240*
002250*    CONTROL-BREAK KEY HOLDING AREA -- THE CONTACT NAME OF THE
002260*    CUSTOMER CURRENTLY BEING ACCUMULATED.
002270*
002280 01  WS-BREAK-CONTROLS.
002290     05  WS-PREV-CONTACT          PIC X(30) VALUE SPACES.
002300*        CONTACT NAME OF THE CUSTOMER GROUP CURRENTLY BEING ACCUMULATED.
002310     05  FILLER                   PIC X(06).
002320*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
002330
002340*
002350*    RUN-LEVEL AND CURRENT-CUSTOMER ACCUMULATORS.  THE CUST-
002360*    LEVEL FIELDS ARE ZEROED BY 2900-ZERO-CUST-ACCUM AT THE
002370*    START OF EACH CUSTOMER GROUP AND ROLLED INTO THE RANKING
002380*    WORK RECORD AND THE RUN-LEVEL TOTALS BY 3000-CUST-BREAK.
002390*
002400 01  WS-ACCUMULATORS.
002410*    RUN-LEVEL COUNTERS
002420     05  WS-READ-CTR              PIC S9(5) COMP  VALUE ZERO.
002430*        COUNT OF INVOICE-DETAIL RECORDS READ, ANY DISPOSITION.
002440     05  WS-REJECT-CTR            PIC S9(5) COMP  VALUE ZERO.
002450*        COUNT FAILING ANY OF RULES V1-V4.
002460     05  WS-CLIENTS-CTR           PIC S9(5) COMP  VALUE ZERO.
002470*        COUNT OF CUSTOMER-ANALYSIS RECORDS WRITTEN TO CLNTFILE.
002480*    CURRENT-CUSTOMER ACCUMULATORS (RESET ON EACH CONTROL BREAK)
002490     05  WS-CUST-INV-COUNT        PIC S9(5) COMP  VALUE ZERO.
002500*        BECOMES ANA-INVOICE-COUNT AT THE BREAK.
002510     05  WS-CUST-TOTAL-AMT        PIC S9(11)V99   VALUE ZERO.
002520*        SUM OF INV-TOTAL FOR THE CUSTOMER -- BECOMES ANA-
002530*        TOTAL-AMOUNT AND FEEDS THE RANKING SORT KEY.
002540     05  WS-CUST-DAYS-LATE-SUM    PIC S9(7) COMP  VALUE ZERO.
002550*        SUM OF WS-DAYS-LATE ACROSS THE CUSTOMER'S INVOICES;
002560*        DIVIDED BY WS-CUST-INV-COUNT IN 3000-CUST-BREAK TO
002570*        GET THE ROUNDED AVERAGE DAYS LATE (RULE R2 INPUT).
002580     05  WS-CUST-COST-OF-CREDIT   PIC S9(9)V99    VALUE ZERO.
002590*        SUM OF WS-INVC-COST-OF-CREDIT (RULE R3) ACROSS THE
002600*        CUSTOMER'S INVOICES -- BECOMES ANA-COST-OF-CREDIT.
002610     05  WS-CUST-AVG-DAYS-LATE    PIC S9(4)       VALUE ZERO.
002620*        ROUNDED AVERAGE DAYS LATE FOR THE CUSTOMER -- MAY BE
002630*        NEGATIVE (CUSTOMER PAYS EARLY ON AVERAGE).  DRIVES
002640*        THE RISK GRADE (R2) AND TERM REDUCTION (R5) TESTS.
002650*    RUN-LEVEL GRAND TOTALS
002660     05  WS-GRAND-TOTAL-AMT       PIC S9(11)V99   VALUE ZERO.
002670*        SUM OF EVERY CUSTOMER'S WS-CUST-TOTAL-AMT -- THE
002680*        DENOMINATOR FOR THE HIGH-VALUE CUTOFF (R1) AND THE
002690*        PERCENT-OF-TOTAL CALCULATION.
002700     05  WS-GRAND-COST-OF-CREDIT  PIC S9(9)V99    VALUE ZERO.
002710*        SUM OF EVERY CUSTOMER'S WS-CUST-COST-OF-CREDIT --
002720*        PRINTED ON THE GRAND-TOTALS FOOTER LINE.
002730     05  FILLER                   PIC X(10).
002740*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
002750
002760*
002770*    RUN PARAMETERS AFTER DEFAULTING (SEE 1100-DEFAULT-PARMS).
002780*    HELD SEPARATELY FROM CRP-PARM-REC SO A MISSING/ZERO PARM
002790*    FIELD CAN BE REPLACED BY THE SHOP-STANDARD DEFAULT WITHOUT
002800*    DISTURBING THE RECORD AS READ.
002810*
002820 01  WS-PARM-WORK.
002830     05  WS-CREDIT-TERMS          PIC 9(3)        VALUE ZERO.
002840*        STANDARD CREDIT TERMS IN DAYS.  DEFAULT 030.
002850     05  WS-HALF-TERMS            PIC 9(3)        VALUE ZERO.
002860*        WS-CREDIT-TERMS / 2, TRUNCATED -- THE R2/R5 THRESHOLD.
002870     05  WS-WACC                  PIC V9(4)       VALUE ZERO.
002880*        WEIGHTED AVERAGE COST OF CAPITAL.  DEFAULT 0.1000.
002890     05  WS-DAYS-IN-YEAR          PIC 9(3)        VALUE ZERO.
002900*        DAY-COUNT BASIS FOR THE COST-OF-CREDIT CALC (R3).
002910*        DEFAULT 360.
002920     05  WS-TOP-CUTOFF            PIC V9(4)       VALUE ZERO.
002930*        FRACTION OF GRAND TOTAL RECEIVABLES DEFINING THE
002940*        HIGH-VALUE CLIENT POOL (RULE R1).  DEFAULT 0.2500.
002950     05  FILLER                   PIC X(08).
002960*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
002970
002980*
002990*    RUN "AS OF" DATE, HELD BOTH PACKED (FOR MOVES/COMPARES)
003000*    AND DECOMPOSED (FOR THE HEADING LINE AND THE DAY-SERIAL
003010*    ROUTINE) -- ONE OF THE PROGRAM'S THREE REDEFINES.
003020*
003030 01  WS-AS-OF-DATE-GROUP.
003040     05  WS-AS-OF-DATE            PIC 9(8)        VALUE ZERO.
003050*        RUN 'AS OF' DATE FROM THE PARAMETER RECORD, PACKED YYYYMMDD.
003060     05  WS-AOD-X REDEFINES WS-AS-OF-DATE.
003070         10  WS-AOD-YY            PIC 9(4).
003080         10  WS-AOD-MM            PIC 9(2).
003090         10  WS-AOD-DD            PIC 9(2).
003100     05  FILLER                   PIC X(08).
003110*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
003120
003130*
003140*    PER-INVOICE CALCULATION WORK AREA -- POPULATED BY 2500-
003150*    COMPUTE-INVOICE (RULES C1 AND C2) FOR EACH VALID INVOICE.
003160*
003170 01  WS-INVOICE-CALC.
003180     05  WS-INVOICE-SERIAL        PIC S9(8) COMP  VALUE ZERO.
003190*        DAY-SERIAL OF INV-INVOICE-DATE.
003200     05  WS-DUE-SERIAL            PIC S9(8) COMP  VALUE ZERO.
003210*        DAY-SERIAL OF INV-DUE-DATE.
003220     05  WS-SETTLE-SERIAL         PIC S9(8) COMP  VALUE ZERO.
003230*        DAY-SERIAL OF THE SETTLEMENT DATE (RULE C1) -- LAST
003240*        PAY DATE IF PAID, RUN AS-OF DATE IF STILL OPEN.
003250     05  WS-DAYS-OUTSTANDING      PIC S9(7) COMP  VALUE ZERO.
003260*        SETTLE-SERIAL MINUS INVOICE-SERIAL, FLOORED AT ZERO
003270*        (RULE C2).  DRIVES THE COST-OF-CREDIT CALC (R3).
003280     05  WS-DAYS-LATE             PIC S9(7) COMP  VALUE ZERO.
003290*        SETTLE-SERIAL MINUS DUE-SERIAL (RULE C2).  MAY BE
003300*        NEGATIVE FOR AN EARLY PAYER -- CARRIED AS-IS INTO
003310*        THE CUSTOMER'S DAYS-LATE SUM.
003320     05  WS-INVC-COST-OF-CREDIT   PIC S9(9)V99    VALUE ZERO.
003330*        THIS INVOICE'S SHARE OF RULE R3 -- INV-TOTAL TIMES
003340*        WACC TIMES DAYS-OUTSTANDING OVER DAYS-IN-YEAR,
003350*        ROUNDED HALF-UP AT THE POINT IT IS STORED.
003360     05  FILLER                   PIC X(08).
003370*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
003380
003390*
003400*    PER-CUSTOMER RANKED-PASS WORK AREA -- POPULATED BY THE
003410*    RULE R1-R6 PARAGRAPHS AS EACH RANKED CUSTOMER AGGREGATE
003420*    COMES BACK FROM THE SORT IN 4900-PRSS-RANKED-REC.
003430*
003440 01  WS-RANKED-CALC.
003450     05  WS-CUM-AMOUNT            PIC S9(11)V99   VALUE ZERO.
003460*        RUNNING TOTAL-AMOUNT WALKED DOWN THE RANKED LIST --
003470*        TESTED *BEFORE* ADDING THE CURRENT CUSTOMER (RULE R1).
003480     05  WS-CUTOFF-AMOUNT         PIC S9(11)V99   VALUE ZERO.
003490*        WS-TOP-CUTOFF TIMES THE GRAND TOTAL -- COMPUTED ONCE,
003500*        AT ENTRY TO 4000-RANKED-OUTPUT-PROCD, SINCE THE GRAND
003510*        TOTAL IS NOT KNOWN UNTIL PASS 1 (INPUT PROCEDURE) HAS
003520*        FINISHED EVERY CUSTOMER.
003530     05  WS-HIGH-VALUE-SW         PIC X(3)        VALUE SPACES.
003540*        'YES'/'NO ' -- BECOMES ANA-HIGH-VALUE (RULE R1).
003550     05  WS-RISK                  PIC X(6)        VALUE SPACES.
003560*        'HIGH  '/'MEDIUM'/'LOW   ' -- BECOMES ANA-RISK (R2).
003570     05  WS-LATE-FEE              PIC X(1)        VALUE SPACE.
003580*        'Y'/'N' -- BECOMES ANA-LATE-FEE (RULE R4).
003590     05  WS-REDUCTION-DAYS        PIC 9(3)        VALUE ZERO.
003600*        BECOMES ANA-REDUCTION-DAYS (RULE R5).
003610     05  WS-REVISED-POLICY        PIC 9(3)        VALUE ZERO.
003620*        WS-CREDIT-TERMS MINUS WS-REDUCTION-DAYS, MINIMUM
003630*        ZERO -- BECOMES ANA-REVISED-POLICY (RULE R5).
003640     05  WS-REMINDER-SCHED        PIC X(7)        VALUE SPACES.
003650*        'INTENSE'/'NORMAL ' -- BECOMES ANA-REMINDER-SCHEDULE
003660*        (RULE R6).
003670     05  WS-PCT-OF-TOTAL          PIC 9(3)V99     VALUE ZERO.
003680*        CUSTOMER TOTAL OVER GRAND TOTAL TIMES 100, ROUNDED --
003690*        BECOMES ANA-PCT-OF-TOTAL.
003700     05  FILLER                   PIC X(10).
003710*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
003720
003730*
003740*    REJECT-REASON HOLDING AREA -- SET TO THE FAILING RULE'S
003750*    TEXT (V1-V4) IMMEDIATELY BEFORE 8600-WRITE-REJECT-LOG.
003760*
003770 01  WS-REJECT-WORK.
003780     05  WS-REJECT-REASON         PIC X(40)       VALUE SPACES.
003790*        TEXT OF THE FAILING V1-V4 RULE, SET JUST BEFORE 8600-WRITE-REJECT-LOG.
003800     05  FILLER                   PIC X(06).
003810*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
003820
003830*
003840*    SHARED WORK AREA FOR THE DATE-VALIDITY CHECK (6200-CHECK-
003850*    DATE-FIELD) AND THE DAY-SERIAL COMPUTATION (6100-DAY-
003860*    SERIAL-CALC).  CALLER MOVES A YY/MM/DD INTO DS-YEAR/DS-
003870*    MONTH/DS-DAY BEFORE PERFORMING EITHER PARAGRAPH.
003880*
003890 01  WS-DATE-WORK-AREA.
003900     05  DS-YEAR                  PIC 9(4)        VALUE ZERO.
003910*        CALLER-SUPPLIED YEAR FOR 6100-DAY-SERIAL-CALC / 6200-CHECK-DATE-FIELD.
003920     05  DS-MONTH                 PIC 9(2)        VALUE ZERO.
003930*        CALLER-SUPPLIED MONTH, 1-12, FOR THE SAME TWO PARAGRAPHS.
003940     05  DS-DAY                   PIC 9(2)        VALUE ZERO.
003950*        CALLER-SUPPLIED DAY-OF-MONTH FOR THE SAME TWO PARAGRAPHS.
003960     05  DS-SERIAL                PIC S9(8) COMP  VALUE ZERO.
003970*        DAY-SERIAL RETURNED BY 6100-DAY-SERIAL-CALC.  ONLY
003980*        DIFFERENCES BETWEEN TWO SERIALS ARE MEANINGFUL -- THE
003990*        SERIAL ITSELF IS NOT A CALENDAR DATE OF RECORD.
004000     05  WS-CHK-VALID-SW          PIC X(3)        VALUE SPACES.
004010*        RESULT OF 6200-CHECK-DATE-FIELD -- 'YES' IF DS-YEAR/MONTH/DAY IS A REAL DATE.
004020         88  DATE-FIELD-VALID               VALUE 'YES'.
004030         88  DATE-FIELD-INVALID             VALUE 'NO '.
004040     05  WS-LEAP-YEAR-SW          PIC X(3)        VALUE SPACES.
004050*        RESULT OF 6110-LEAP-YEAR-TEST FOR DS-YEAR.
004060         88  IS-LEAP-YEAR                    VALUE 'YES'.
004070         88  IS-NOT-LEAP-YEAR                VALUE 'NO '.
004080     05  WS-PRIOR-YEARS           PIC S9(8) COMP  VALUE ZERO.
004090*        DS-YEAR MINUS 1 -- LEAP DAYS ARE COUNTED FOR EVERY
004100*        FULL YEAR STRICTLY BEFORE THE TARGET YEAR.
004110     05  WS-DIV4                  PIC S9(8) COMP  VALUE ZERO.
004120*        QUOTIENT FROM DIVIDING BY 4 -- REUSED BY EVERY DIVIDE IN THE LEAP TEST.
004130     05  WS-DIV100                PIC S9(8) COMP  VALUE ZERO.
004140*        QUOTIENT FROM DIVIDING BY 100 -- SEE WS-DIV4.
004150     05  WS-DIV400                PIC S9(8) COMP  VALUE ZERO.
004160*        WS-DIV4/100/400 HOLD THE QUOTIENTS FROM THE THREE
004170*        DIVIDES IN 6110-LEAP-YEAR-TEST AND 6100-DAY-SERIAL-
004180*        CALC (COUNT OF PRIOR YEARS DIVISIBLE BY 4, 100, 400).
004190     05  WS-REM-WORK              PIC S9(8) COMP  VALUE ZERO.
004200*        REMAINDER RECEIVER, REUSED BY EVERY DIVIDE BELOW --
004210*        ITS VALUE IS NEVER ITSELF NEEDED, ONLY TESTED FOR ZERO.
004220     05  WS-LEAP-DAYS             PIC S9(8) COMP  VALUE ZERO.
004230*        LEAP DAYS ACCUMULATED OVER WS-PRIOR-YEARS -- DIV4
004240*        MINUS DIV100 PLUS DIV400, THE STANDARD GREGORIAN
004250*        LEAP-DAY COUNT FORMULA.
004260     05  WS-MONTH-SUB             PIC S9(4) COMP  VALUE ZERO.
004270*        SUBSCRIPT INTO CUM-DAYS-BEFORE-MONTH / DAYS-IN-MONTH.
004280     05  WS-CHK-MAX-DAY           PIC S9(4) COMP  VALUE ZERO.
004290*        MAXIMUM VALID DAY-OF-MONTH FOR DS-MONTH/DS-YEAR,
004300*        BUMPED BY ONE FOR FEBRUARY IN A LEAP YEAR.
004310     05  FILLER                   PIC X(08).
004320*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
004330
004340*
004350*    CUMULATIVE-DAYS-BEFORE-MONTH TABLE, LITERAL-LOADED AT
004360*    COMPILE TIME (NO INTRINSIC FUNCTIONS IN THIS SHOP'S CODE).
004370*    USED BY 6100-DAY-SERIAL-CALC TO TURN A YY/MM/DD INTO A
004380*    DAY-SERIAL WITHOUT A CALL TO A DATE-CONVERSION ROUTINE.
004390*
004400 01  WS-MONTH-TABLE-VALUES.
004410     05  FILLER                   PIC 9(3)  VALUE 000.
004420*        JANUARY -- CUMULATIVE DAYS BEFORE THIS MONTH.
004430     05  FILLER                   PIC 9(3)  VALUE 031.
004440*        FEBRUARY -- CUMULATIVE DAYS BEFORE THIS MONTH.
004450     05  FILLER                   PIC 9(3)  VALUE 059.
004460*        MARCH -- CUMULATIVE DAYS BEFORE THIS MONTH.
004470     05  FILLER                   PIC 9(3)  VALUE 090.
004480*        APRIL -- CUMULATIVE DAYS BEFORE THIS MONTH.
004490     05  FILLER                   PIC 9(3)  VALUE 120.
004500*        MAY -- CUMULATIVE DAYS BEFORE THIS MONTH.
004510     05  FILLER                   PIC 9(3)  VALUE 151.
004520*        JUNE -- CUMULATIVE DAYS BEFORE THIS MONTH.
004530     05  FILLER                   PIC 9(3)  VALUE 181.
004540*        JULY -- CUMULATIVE DAYS BEFORE THIS MONTH.
004550     05  FILLER                   PIC 9(3)  VALUE 212.
004560*        AUGUST -- CUMULATIVE DAYS BEFORE THIS MONTH.
004570     05  FILLER                   PIC 9(3)  VALUE 243.
004580*        SEPTEMBER -- CUMULATIVE DAYS BEFORE THIS MONTH.
004590     05  FILLER                   PIC 9(3)  VALUE 273.
004600*        OCTOBER -- CUMULATIVE DAYS BEFORE THIS MONTH.
004610     05  FILLER                   PIC 9(3)  VALUE 304.
004620*        NOVEMBER -- CUMULATIVE DAYS BEFORE THIS MONTH.
004630     05  FILLER                   PIC 9(3)  VALUE 334.
004640*        DECEMBER -- CUMULATIVE DAYS BEFORE THIS MONTH.
004650
004660 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-VALUES.
004670     05  CUM-DAYS-BEFORE-MONTH    PIC 9(3)  OCCURS 12 TIMES.
004680*        SUBSCRIPTED 1-12 BY WS-MONTH-SUB IN 6100-DAY-SERIAL-CALC.
004690
004700*
004710*    DAYS-IN-EACH-MONTH TABLE (NON-LEAP YEAR), LITERAL-LOADED
004720*    THE SAME WAY.  USED BY 6200-CHECK-DATE-FIELD TO BOUND THE
004730*    DAY-OF-MONTH ON AN INCOMING DATE (RULE V2).
004740*
004750 01  WS-MONTH-LEN-VALUES.
004760     05  FILLER                   PIC 9(2)  VALUE 31.
004770*        JANUARY -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004780     05  FILLER                   PIC 9(2)  VALUE 28.
004790*        FEBRUARY -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004800     05  FILLER                   PIC 9(2)  VALUE 31.
004810*        MARCH -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004820     05  FILLER                   PIC 9(2)  VALUE 30.
004830*        APRIL -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004840     05  FILLER                   PIC 9(2)  VALUE 31.
004850*        MAY -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004860     05  FILLER                   PIC 9(2)  VALUE 30.
004870*        JUNE -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004880     05  FILLER                   PIC 9(2)  VALUE 31.
004890*        JULY -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004900     05  FILLER                   PIC 9(2)  VALUE 31.
004910*        AUGUST -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004920     05  FILLER                   PIC 9(2)  VALUE 30.
004930*        SEPTEMBER -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004940     05  FILLER                   PIC 9(2)  VALUE 31.
004950*        OCTOBER -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004960     05  FILLER                   PIC 9(2)  VALUE 30.
004970*        NOVEMBER -- DAYS IN THIS MONTH, NON-LEAP YEAR.
004980     05  FILLER                   PIC 9(2)  VALUE 31.
004990*        DECEMBER -- DAYS IN THIS MONTH, NON-LEAP YEAR.
005000
005010 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-VALUES.
005020     05  DAYS-IN-MONTH            PIC 9(2)  OCCURS 12 TIMES.
005030*        SUBSCRIPTED 1-12 BY WS-MONTH-SUB IN 6200-CHECK-DATE-FIELD.
005040
005050* PROGRAM REPORT LINES.
005060*
005070* EVERY 01-GROUP BELOW IS MOVED WHOLE INTO CRP-RPT-LINE AND
005080* WRITTEN -- EACH MUST TOTAL EXACTLY 132 BYTES, THE FD'S
005090* RECORD LENGTH.  (SEE 13-05-06 WCF CHANGE-LOG ENTRY ABOVE --
005100* HL-HEADER-1 AND TL-GRAND-TOTALS-1 ONCE RAN 137, SILENTLY
005110* TRUNCATING THEIR TRAILING FILLER ON EVERY WRITE.)
005120
005130*
005140*    REPORT PAGE HEADING, LINE 1 -- TITLE, AS-OF DATE, PAGE NO.
005150*
005160 01  HL-HEADER-1.
005170     05  FILLER            PIC X(01)   VALUE SPACES.
005180*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005190     05  FILLER            PIC X(24)
005200*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005210                  VALUE 'CREDIT POLICY ANALYSIS'.
005220     05  FILLER            PIC X(20)   VALUE SPACES.
005230*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005240     05  FILLER            PIC X(08)   VALUE 'AS OF: '.
005250*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005260     05  RPT-YY            PIC 9999.
005270     05  FILLER            PIC X(01)   VALUE '-'.
005280*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005290     05  RPT-MM            PIC 99.
005300     05  FILLER            PIC X(01)   VALUE '-'.
005310*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005320     05  RPT-DD            PIC 99.
005330     05  FILLER            PIC X(45)   VALUE SPACES.
005340*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005350     05  FILLER            PIC X(05)   VALUE 'PAGE '.
005360*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005370     05  RPT-PAGE-NO       PIC ZZZ.
005380*        TRIMMED FROM X(21) TO X(16) 13-05-06 WCF -- GROUP HAD
005390*        BEEN RUNNING 137 BYTES AGAINST A 132-BYTE PRINT LINE.
005400     05  FILLER            PIC X(16)   VALUE SPACES.
005410*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005420
005430*
005440*    REPORT PAGE HEADING, LINE 2 -- COLUMN HEADINGS.
005450*
005460 01  HL-HEADER-2.
005470     05  FILLER            PIC X(01)  VALUE SPACES.
005480*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005490     05  FILLER            PIC X(30)  VALUE 'CONTACT'.
005500*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005510     05  FILLER            PIC X(06)  VALUE 'INVS'.
005520*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005530     05  FILLER            PIC X(15)  VALUE 'TOTAL AMOUNT'.
005540*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005550     05  FILLER            PIC X(08)  VALUE 'AVG LATE'.
005560*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005570     05  FILLER            PIC X(08)  VALUE 'PCT'.
005580*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005590     05  FILLER            PIC X(05)  VALUE 'HIVAL'.
005600*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005610     05  FILLER            PIC X(08)  VALUE 'RISK'.
005620*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005630     05  FILLER            PIC X(18)  VALUE 'COST OF CREDIT'.
005640*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005650     05  FILLER            PIC X(04)  VALUE 'FEE'.
005660*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005670     05  FILLER            PIC X(05)  VALUE 'REDUCE'.
005680*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005690     05  FILLER            PIC X(05)  VALUE 'REVISED'.
005700*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005710     05  FILLER            PIC X(09)  VALUE 'SCHEDULE'.
005720*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005730     05  FILLER            PIC X(10)  VALUE SPACES.
005740*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005750
005760*
005770*    REPORT DETAIL LINE -- ONE PER CUSTOMER, RANKED ORDER.
005780*    FIELDS MOVED FROM CRP-RANK-WORK AND FROM THE R1-R6 WORK
005790*    AREAS BY 5000-DETAIL-LINE-PRSS.
005800*
005810 01  DL-DETAIL.
005820     05  FILLER            PIC X(01)  VALUE SPACES.
005830*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005840     05  DL-CONTACT        PIC X(30).
005850     05  FILLER            PIC X(01)  VALUE SPACES.
005860*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005870     05  DL-INVS           PIC ZZZZ9.
005880     05  FILLER            PIC X(02)  VALUE SPACES.
005890*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005900     05  DL-TOTAL-AMT      PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
005910     05  FILLER            PIC X(01)  VALUE SPACES.
005920*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005930     05  DL-AVG-LATE       PIC ZZZ9-.
005940     05  FILLER            PIC X(02)  VALUE SPACES.
005950*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005960     05  DL-PCT            PIC ZZ9.99.
005970     05  FILLER            PIC X(02)  VALUE SPACES.
005980*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
005990     05  DL-HIVAL          PIC X(03).
006000     05  FILLER            PIC X(02)  VALUE SPACES.
006010*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006020     05  DL-RISK           PIC X(06).
006030     05  FILLER            PIC X(02)  VALUE SPACES.
006040*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006050     05  DL-COST           PIC ZZZ,ZZZ,ZZ9.99-.
006060     05  FILLER            PIC X(01)  VALUE SPACES.
006070*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006080     05  DL-FEE            PIC X(01).
006090     05  FILLER            PIC X(02)  VALUE SPACES.
006100*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006110     05  DL-REDUCE         PIC ZZ9.
006120     05  FILLER            PIC X(02)  VALUE SPACES.
006130*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006140     05  DL-REVISED        PIC ZZ9.
006150     05  FILLER            PIC X(02)  VALUE SPACES.
006160*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006170     05  DL-SCHEDULE       PIC X(07).
006180     05  FILLER            PIC X(09)  VALUE SPACES.
006190*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006200
006210*
006220*    GRAND-TOTALS FOOTER, LINE 1 -- RUN RECORD COUNTS.
006230*
006240 01  TL-GRAND-TOTALS-1.
006250     05  FILLER            PIC X(01)  VALUE SPACES.
006260*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006270     05  FILLER            PIC X(20)
006280*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006290                  VALUE 'RECORDS READ .......'.
006300     05  TL-RECORDS-READ   PIC ZZZZ9.
006310     05  FILLER            PIC X(04)  VALUE SPACES.
006320*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006330     05  FILLER            PIC X(20)
006340*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006350                  VALUE 'RECORDS REJECTED ...'.
006360     05  TL-RECORDS-REJECTED PIC ZZZZ9.
006370     05  FILLER            PIC X(04)  VALUE SPACES.
006380*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006390     05  FILLER            PIC X(20)
006400*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006410                  VALUE 'CLIENTS WRITTEN ....'.
006420     05  TL-CLIENTS-WRITTEN  PIC ZZZZ9.
006430*        TRIMMED FROM X(53) TO X(48) 13-05-06 WCF -- SAME 137-
006440*        VS-132 OVERRUN AS HL-HEADER-1, SAME FIX.
006450     05  FILLER            PIC X(48)  VALUE SPACES.
006460*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006470
006480*
006490*    GRAND-TOTALS FOOTER, LINE 2 -- RUN DOLLAR TOTALS.
006500*
006510 01  TL-GRAND-TOTALS-2.
006520     05  FILLER            PIC X(01)  VALUE SPACES.
006530*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006540     05  FILLER            PIC X(24)
006550*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006560                  VALUE 'GRAND TOTAL AMOUNT .....'.
006570     05  TL-GRAND-TOTAL-AMT  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
006580     05  FILLER            PIC X(04)  VALUE SPACES.
006590*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006600     05  FILLER            PIC X(24)
006610*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006620                  VALUE 'TOTAL COST OF CREDIT ...'.
006630     05  TL-GRAND-COST     PIC ZZZ,ZZZ,ZZ9.99-.
006640*        WIDENED 13-05-13 WCF -- THIS GROUP WAS RUNNING SHORT AT
006650*        128 BYTES AGAINST THE 132-BYTE PRINT RECORD (SEE THAT
006660*        DATED CHANGE-LOG ENTRY ABOVE).
006670     05  FILLER            PIC X(45)  VALUE SPACES.
006680*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006690
006700*
006710*    ONE REJECT-LOG LINE, BUILT BY 8600-WRITE-REJECT-LOG AND
006720*    ALSO ECHOED TO SYSOUT BY 7000-REJECT-DISPLAY.
006730*
006740 01  WS-REJECT-LINE-WORK.
006750     05  FILLER            PIC X(08)  VALUE 'REJECT: '.
006760*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006770     05  REJ-CONTACT       PIC X(30).
006780     05  FILLER            PIC X(02)  VALUE SPACES.
006790*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006800     05  REJ-REASON        PIC X(40).
006810     05  FILLER            PIC X(52)  VALUE SPACES.
006820*        SPARE -- RESERVED FOR FUTURE EXPANSION, NOT USED BY THIS RELEASE.
006830
006840*
006850*    ONE SYSOUT DIAGNOSTIC LINE, BUILT AND DISPLAYED BY 9700-
006860*    DISPLAY-PROG-DIAG.
006870*
006880 01  DISPLAY-LINE.
006890     05  DISP-MESSAGE      PIC X(45).
006900     05  DISP-VALUE        PIC ZZZ,ZZ9.
006910
006920
006930 PROCEDURE DIVISION.
006940
006950******************************************************************
006960*  0000-MAINLINE -- OPENS EVERYTHING, DRIVES THE TWO-PASS SORT   *
006970*  (INPUT PROCEDURE = PASS 1 CONTROL-BREAK AGGREGATION, OUTPUT   *
006980*  PROCEDURE = PASS 2 RANKING/GRADING), THEN PRINTS THE GRAND-   *
006990*  TOTALS FOOTER, DISPLAYS THE SYSOUT DIAGNOSTIC, AND CLOSES.    *
007000******************************************************************
007010 0000-MAINLINE SECTION.
007020
007030*    ALL FIVE FILES OPEN FOR THE WHOLE RUN -- THE SORT'S OWN
007040*    WORK FILE IS MANAGED BY THE SORT VERB, NOT OPENED HERE.
007050     OPEN INPUT  PARM-FILE
007060                 INVOICE-DETAIL
007070          OUTPUT CLIENT-ANALYSIS
007080                 ANALYSIS-RPT
007090                 REJECT-LOG.
007100     PERFORM 1000-READ-PARM-RECORD THRU 1000-EXIT.
007110     PERFORM 1100-DEFAULT-PARMS THRU 1100-EXIT.
007120*    THE SORT ITSELF SUPPLIES THE RANKING STEP OF BATCH-FLOW
007130*    STEP 6 -- CUSTOMERS DESCEND BY TOTAL AMOUNT, TIES BROKEN
007140*    BY CONTACT NAME ASCENDING, EXACTLY AS RULE R1 REQUIRES.
007150     SORT CRP-RANK-SORT-FILE
007160          ON DESCENDING KEY CRW-TOTAL-AMOUNT
007170             ASCENDING  KEY CRW-CONTACT
007180          INPUT  PROCEDURE 2000-INVOICE-INPUT-PROCD THRU 2000-EXIT
007190          OUTPUT PROCEDURE 4000-RANKED-OUTPUT-PROCD THRU 4000-EXIT.
007200     PERFORM 9600-GRAND-TOTALS-PRSS THRU 9600-EXIT.
007210     PERFORM 9700-DISPLAY-PROG-DIAG THRU 9700-EXIT.
007220     CLOSE PARM-FILE
007230           INVOICE-DETAIL
007240           CLIENT-ANALYSIS
007250           ANALYSIS-RPT
007260           REJECT-LOG.
007270*    A CLEAN RUN ALWAYS RETURNS ZERO -- REJECTED INVOICES ARE
007280*    LOGGED AND COUNTED, NOT TREATED AS AN ABEND CONDITION.
007290     MOVE ZERO TO RETURN-CODE.
007300     GOBACK.
007310
007320
007330*
007340*    BATCH-FLOW STEP 1 -- READ THE SINGLE PARAMETER RECORD.
007350*    A MISSING RECORD IS NOT FATAL -- CRP-PARM-REC IS ZEROED
007360*    SO EVERY FIELD FALLS THROUGH TO ITS SHOP-STANDARD DEFAULT
007370*    IN 1100-DEFAULT-PARMS.
007380*
007390 1000-READ-PARM-RECORD.
007400
007410*    A MISSING PARAMETER RECORD IS NOT FATAL -- ZEROING THE
007420*    RECORD FORCES EVERY FIELD THROUGH THE 1100-DEFAULT-PARMS
007430*    ZERO TEST BELOW SO THE RUN CAN STILL PROCEED ON DEFAULTS.
007440     READ PARM-FILE
007450         AT END
007460            DISPLAY 'CRP0001E PARAMETER RECORD MISSING, DEFAULTS'
007470            MOVE ZERO TO CRP-PARM-REC.
007480
007490 1000-EXIT.
007500     EXIT.
007510
007520
007530*
007540*    APPLIES THE SHOP-STANDARD DEFAULT TO ANY PARAMETER FIELD
007550*    LEFT ZERO ON CRP-PARM-REC, AND DERIVES WS-HALF-TERMS (THE
007560*    R2/R5 THRESHOLD, TRUNCATED CREDIT-TERMS-OVER-TWO).
007570*
007580 1100-DEFAULT-PARMS.
007590
007600*    STANDARD CREDIT TERMS, DAYS -- DEFAULT 30.
007610     IF PRM-CREDIT-TERMS IS EQUAL TO ZERO
007620        MOVE 030 TO WS-CREDIT-TERMS
007630     ELSE
007640        MOVE PRM-CREDIT-TERMS TO WS-CREDIT-TERMS.
007650*    WEIGHTED AVERAGE COST OF CAPITAL -- DEFAULT .1000 (10 PCT).
007660     IF PRM-WACC IS EQUAL TO ZERO
007670        MOVE .1000 TO WS-WACC
007680     ELSE
007690        MOVE PRM-WACC TO WS-WACC.
007700*    DAY-COUNT BASIS FOR THE R3 COST-OF-CREDIT CALC -- DEFAULT 360.
007710     IF PRM-DAYS-IN-YEAR IS EQUAL TO ZERO
007720        MOVE 360 TO WS-DAYS-IN-YEAR
007730     ELSE
007740        MOVE PRM-DAYS-IN-YEAR TO WS-DAYS-IN-YEAR.
007750*    TOP-CLIENTS CUTOFF FRACTION FOR RULE R1 -- DEFAULT .2500.
007760     IF PRM-TOP-CUTOFF IS EQUAL TO ZERO
007770        MOVE .2500 TO WS-TOP-CUTOFF
007780     ELSE
007790        MOVE PRM-TOP-CUTOFF TO WS-TOP-CUTOFF.
007800*    AS-OF DATE HAS NO DEFAULT -- ZERO PASSES THROUGH AS ZERO.
007810     MOVE PRM-AS-OF-DATE TO WS-AS-OF-DATE.
007820*    INTEGER DIVIDE TRUNCATES -- A 30-DAY TERM GIVES A 15-DAY
007830*    THRESHOLD, A 45-DAY TERM GIVES 22, PER RULE R2.
007840     DIVIDE WS-CREDIT-TERMS BY 2 GIVING WS-HALF-TERMS.
007850
007860 1100-EXIT.
007870     EXIT.
007880
007890
007900******************************************************************
007910*  2000-INVOICE-INPUT-PROCD -- THE SORT'S INPUT PROCEDURE.       *
007920*  THIS IS PASS 1: READ INVCFILE SEQUENTIALLY, VALIDATE AND      *
007930*  COMPUTE EACH INVOICE, ACCUMULATE INTO THE CURRENT CUSTOMER'S  *
007940*  TOTALS, AND RELEASE ONE AGGREGATE ROW PER CUSTOMER AT EACH    *
007950*  CONTROL BREAK (BATCH-FLOW STEPS 2 THROUGH 5).                 *
007960******************************************************************
007970 2000-INVOICE-INPUT-PROCD SECTION.
007980
007990     PERFORM 8000-READ-INVOICE-FILE THRU 8000-EXIT.
008000     IF EOF-INVOICE
008010        DISPLAY 'CRP0002I NO INVOICE RECORDS ON INVCFILE'
008020        GO TO 2000-EXIT.
008030     MOVE INV-CONTACT TO WS-PREV-CONTACT.
008040     PERFORM 2900-ZERO-CUST-ACCUM THRU 2900-EXIT.
008050     PERFORM 2100-PRSS-INVOICE-RECORDS THRU 2100-EXIT
008060         UNTIL EOF-INVOICE.
008070*    FINISH THE LAST CUSTOMER GROUP -- THERE IS NO TRAILING
008080*    CONTACT CHANGE TO DRIVE THE BREAK AT END OF FILE.
008090     PERFORM 3000-CUST-BREAK THRU 3000-EXIT.
008100
008110 2000-EXIT.
008120     EXIT.
008130
008140
008150*
008160*    ONE PASS-1 INVOICE CYCLE -- DETECT THE CONTROL BREAK ON
008170*    INV-CONTACT, VALIDATE, COMPUTE AND ACCUMULATE THE CURRENT
008180*    RECORD IF IT PASSES, THEN READ THE NEXT ONE.
008190*
008200 2100-PRSS-INVOICE-RECORDS.
008210
008220*    CONTACT CHANGED FROM THE PRIOR RECORD -- FINISH THE OLD
008230*    CUSTOMER AND START A NEW ONE.
008240     IF INV-CONTACT IS NOT EQUAL TO WS-PREV-CONTACT
008250        PERFORM 3000-CUST-BREAK THRU 3000-EXIT
008260        MOVE INV-CONTACT TO WS-PREV-CONTACT
008270        PERFORM 2900-ZERO-CUST-ACCUM THRU 2900-EXIT.
008280     PERFORM 2200-VALIDATE-INVOICE THRU 2200-EXIT.
008290*    ONLY A VALID INVOICE IS COMPUTED AND ACCUMULATED -- A
008300*    REJECTED ONE HAS ALREADY BEEN LOGGED BY THE VALIDATION
008310*    CASCADE AND CONTRIBUTES NOTHING TO THE CUSTOMER'S TOTALS.
008320     IF INVOICE-VALID
008330        PERFORM 2500-COMPUTE-INVOICE THRU 2500-EXIT
008340        PERFORM 2600-ACCUM-CUSTOMER-TOTALS THRU 2600-EXIT
008350     ELSE
008360        NEXT SENTENCE.
008370     PERFORM 8000-READ-INVOICE-FILE THRU 8000-EXIT.
008380
008390 2100-EXIT.
008400     EXIT.
008410
008420
008430*
008440*    RULES V1 AND V2.  V1 -- CONTACT MUST NOT BE BLANK.  V2 --
008450*    THE INVOICE DATE AND DUE DATE MUST EACH BE A VALID
008460*    CALENDAR DATE, AND THE DUE DATE MAY NOT PRECEDE THE
008470*    INVOICE DATE.  BECAUSE BOTH ARE 8-DIGIT YYYYMMDD, ONCE
008480*    EACH IS KNOWN TO BE A VALID DATE THE ORDER TEST IS A
008490*    PLAIN NUMERIC COMPARE -- NO DAY-SERIAL CONVERSION NEEDED
008500*    FOR ORDERING, ONLY FOR ACTUAL DAY-COUNT DIFFERENCES (C2).
008510*    FALLS THROUGH TO 2210-VALIDATE-STATUS (RULE V3) WHEN BOTH
008520*    DATES CHECK OUT.
008530*
008540 2200-VALIDATE-INVOICE.
008550
008560     MOVE 'YES' TO WS-VALID-SW.
008570*    RULE V1 -- CONTACT NAME MAY NOT BE BLANK.
008580     IF INV-CONTACT IS EQUAL TO SPACES
008590        MOVE 'NO '  TO WS-VALID-SW
008600        MOVE 'V1 CONTACT NAME IS BLANK' TO WS-REJECT-REASON
008610        PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT
008620     ELSE
008630*        RULE V2 -- INVOICE DATE MUST BE A REAL CALENDAR DATE.
008640        MOVE INV-INVD-YY TO DS-YEAR
008650        MOVE INV-INVD-MM TO DS-MONTH
008660        MOVE INV-INVD-DD TO DS-DAY
008670        PERFORM 6200-CHECK-DATE-FIELD THRU 6200-EXIT
008680        IF DATE-FIELD-INVALID
008690           MOVE 'NO '  TO WS-VALID-SW
008700           MOVE 'V2 INVOICE DATE NOT A VALID DATE'
008710                     TO WS-REJECT-REASON
008720           PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT
008730        ELSE
008740*            RULE V2 -- DUE DATE MUST ALSO BE A REAL CALENDAR DATE.
008750           MOVE INV-DUED-YY TO DS-YEAR
008760           MOVE INV-DUED-MM TO DS-MONTH
008770           MOVE INV-DUED-DD TO DS-DAY
008780           PERFORM 6200-CHECK-DATE-FIELD THRU 6200-EXIT
008790           IF DATE-FIELD-INVALID
008800              MOVE 'NO '  TO WS-VALID-SW
008810              MOVE 'V2 DUE DATE NOT A VALID DATE'
008820                        TO WS-REJECT-REASON
008830              PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT
008840           ELSE
008850*                RULE V2 -- DUE DATE MAY NOT PRECEDE INVOICE
008860*                DATE.  BOTH ARE VALID YYYYMMDD AT THIS POINT
008870*                SO A PLAIN NUMERIC COMPARE ORDERS THEM.
008880              IF INV-DUE-DATE IS LESS THAN INV-INVOICE-DATE
008890                 MOVE 'NO '  TO WS-VALID-SW
008900                 MOVE 'V2 DUE DATE PRIOR TO INVOICE DATE'
008910                           TO WS-REJECT-REASON
008920                 PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT
008930              ELSE
008940*                    DATE CHECKS PASSED -- FALL THROUGH TO
008950*                    RULE V3, STATUS/LAST-PAY-DATE CONSISTENCY.
008960                 PERFORM 2210-VALIDATE-STATUS THRU 2210-EXIT.
008970
008980 2200-EXIT.
008990     EXIT.
009000
009010
009020*
009030*    RULE V3 -- INV-STATUS MUST BE PAID OR OPEN.  A PAID
009040*    INVOICE MUST CARRY A VALID LAST-PAY-DATE THAT IS NOT
009050*    BEFORE THE INVOICE DATE; AN OPEN INVOICE MUST CARRY A
009060*    ZERO LAST-PAY-DATE (NOT YET PAID).  FALLS THROUGH TO
009070*    2230-VALIDATE-TOTAL (RULE V4) WHEN STATUS CHECKS OUT.
009080*
009090 2210-VALIDATE-STATUS.
009100
009110*    RULE V3, PAID BRANCH -- A PAID INVOICE MUST CARRY A VALID
009120*    LAST-PAY-DATE THAT IS NOT BEFORE THE INVOICE DATE.
009130     IF INV-STATUS-PAID
009140        MOVE INV-PAYD-YY TO DS-YEAR
009150        MOVE INV-PAYD-MM TO DS-MONTH
009160        MOVE INV-PAYD-DD TO DS-DAY
009170        PERFORM 6200-CHECK-DATE-FIELD THRU 6200-EXIT
009180        IF DATE-FIELD-INVALID
009190           MOVE 'NO '  TO WS-VALID-SW
009200           MOVE 'V3 LAST PAY DATE NOT A VALID DATE'
009210                     TO WS-REJECT-REASON
009220           PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT
009230        ELSE
009240           IF INV-LAST-PAY-DATE IS LESS THAN INV-INVOICE-DATE
009250              MOVE 'NO '  TO WS-VALID-SW
009260              MOVE 'V3 LAST PAY DATE PRIOR TO INVOICE DATE'
009270                        TO WS-REJECT-REASON
009280              PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT
009290           ELSE
009300*                STATUS CHECKS OUT -- FALL THROUGH TO V4.
009310              PERFORM 2230-VALIDATE-TOTAL THRU 2230-EXIT
009320     ELSE
009330*        RULE V3, OPEN BRANCH -- AN OPEN INVOICE MAY NOT
009340*        CARRY A LAST-PAY-DATE (IT HAS NOT BEEN PAID YET).
009350        IF INV-STATUS-OPEN
009360           IF INV-LAST-PAY-DATE IS NOT EQUAL TO ZERO
009370              MOVE 'NO '  TO WS-VALID-SW
009380              MOVE 'V3 OPEN INVOICE HAS A LAST PAY DATE'
009390                        TO WS-REJECT-REASON
009400              PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT
009410           ELSE
009420*                STATUS CHECKS OUT -- FALL THROUGH TO V4.
009430              PERFORM 2230-VALIDATE-TOTAL THRU 2230-EXIT
009440        ELSE
009450*            NEITHER PAID NOR OPEN -- REJECT UNCONDITIONALLY.
009460           MOVE 'NO '  TO WS-VALID-SW
009470           MOVE 'V3 STATUS NOT PAID OR OPEN' TO WS-REJECT-REASON
009480           PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT.
009490
009500 2210-EXIT.
009510     EXIT.
009520
009530
009540*
009550*    RULE V4 -- INV-TOTAL MUST BE STRICTLY GREATER THAN ZERO.
009560*    (SEE 11-03-30 WCF CHANGE-LOG ENTRY -- A ZERO TOTAL ONCE
009570*    SLIPPED PAST THIS TEST.)
009580*
009590 2230-VALIDATE-TOTAL.
009600
009610     IF INV-TOTAL IS NOT GREATER THAN ZERO
009620        MOVE 'NO '  TO WS-VALID-SW
009630        MOVE 'V4 INVOICE TOTAL NOT POSITIVE' TO WS-REJECT-REASON
009640        PERFORM 8600-WRITE-REJECT-LOG THRU 8600-EXIT.
009650
009660 2230-EXIT.
009670     EXIT.
009680
009690
009700*
009710*    RULES C1 AND C2 -- PER-INVOICE CALCULATIONS FOR A RECORD
009720*    THAT HAS ALREADY PASSED V1-V4.  C1 PICKS THE SETTLEMENT
009730*    DATE (LAST-PAY-DATE IF PAID, THE RUN AS-OF DATE IF STILL
009740*    OPEN); C2 TURNS ALL THREE DATES INTO DAY-SERIALS AND
009750*    DERIVES DAYS-OUTSTANDING (FLOORED AT ZERO) AND DAYS-LATE
009760*    (MAY BE NEGATIVE).  ALSO COMPUTES THIS INVOICE'S SHARE OF
009770*    RULE R3, COST OF CREDIT, SINCE IT NEEDS DAYS-OUTSTANDING.
009780*
009790 2500-COMPUTE-INVOICE.
009800
009810*    RULE C1 -- SETTLEMENT DATE.
009820     IF INV-STATUS-PAID
009830        MOVE INV-PAYD-YY TO DS-YEAR
009840        MOVE INV-PAYD-MM TO DS-MONTH
009850        MOVE INV-PAYD-DD TO DS-DAY
009860     ELSE
009870        MOVE WS-AOD-YY TO DS-YEAR
009880        MOVE WS-AOD-MM TO DS-MONTH
009890        MOVE WS-AOD-DD TO DS-DAY.
009900     PERFORM 6100-DAY-SERIAL-CALC THRU 6100-EXIT.
009910     MOVE DS-SERIAL TO WS-SETTLE-SERIAL.
009920
009930*    THE INVOICE DATE'S OWN DAY-SERIAL, FOR DAYS-OUTSTANDING.
009940     MOVE INV-INVD-YY TO DS-YEAR.
009950     MOVE INV-INVD-MM TO DS-MONTH.
009960     MOVE INV-INVD-DD TO DS-DAY.
009970     PERFORM 6100-DAY-SERIAL-CALC THRU 6100-EXIT.
009980     MOVE DS-SERIAL TO WS-INVOICE-SERIAL.
009990
010000*    THE DUE DATE'S OWN DAY-SERIAL, FOR DAYS-LATE.
010010     MOVE INV-DUED-YY TO DS-YEAR.
010020     MOVE INV-DUED-MM TO DS-MONTH.
010030     MOVE INV-DUED-DD TO DS-DAY.
010040     PERFORM 6100-DAY-SERIAL-CALC THRU 6100-EXIT.
010050     MOVE DS-SERIAL TO WS-DUE-SERIAL.
010060
010070*    RULE C2 -- DAYS OUTSTANDING (FLOOR ZERO) AND DAYS LATE
010080*    (MAY BE NEGATIVE -- AN EARLY PAYER).
010090     COMPUTE WS-DAYS-OUTSTANDING =
010100             WS-SETTLE-SERIAL - WS-INVOICE-SERIAL.
010110     IF WS-DAYS-OUTSTANDING IS LESS THAN ZERO
010120        MOVE ZERO TO WS-DAYS-OUTSTANDING.
010130     COMPUTE WS-DAYS-LATE = WS-SETTLE-SERIAL - WS-DUE-SERIAL.
010140*    RULE R3 -- THIS INVOICE'S COST OF CREDIT, ROUNDED HALF-UP
010150*    AT THE POINT IT IS STORED, PER THE SHOP'S ROUNDING RULE.
010160     COMPUTE WS-INVC-COST-OF-CREDIT ROUNDED =
010170             INV-TOTAL * WS-WACC * WS-DAYS-OUTSTANDING
010180                       / WS-DAYS-IN-YEAR.
010190
010200 2500-EXIT.
010210     EXIT.
010220
010230
010240*
010250*    ROLLS ONE VALID, COMPUTED INVOICE INTO THE CURRENT
010260*    CUSTOMER'S RUNNING TOTALS (BATCH-FLOW STEP 4).
010270*
010280 2600-ACCUM-CUSTOMER-TOTALS.
010290
010300*    FOUR RUNNING SUMS -- INVOICE COUNT, TOTAL AMOUNT, THE
010310*    DAYS-LATE SUM (FEEDS THE R2/R5 AVERAGE), AND THE
010320*    COST-OF-CREDIT SUM (FEEDS THE R3 CUSTOMER FIGURE).
010330     ADD 1               TO WS-CUST-INV-COUNT.
010340     ADD INV-TOTAL       TO WS-CUST-TOTAL-AMT.
010350     ADD WS-DAYS-LATE    TO WS-CUST-DAYS-LATE-SUM.
010360     ADD WS-INVC-COST-OF-CREDIT TO WS-CUST-COST-OF-CREDIT.
010370
010380 2600-EXIT.
010390     EXIT.
010400
010410
010420*
010430*    RESETS THE CURRENT-CUSTOMER ACCUMULATORS TO ZERO -- CALLED
010440*    AT THE START OF EVERY NEW CONTACT GROUP.
010450*
010460 2900-ZERO-CUST-ACCUM.
010470
010480*    A NEW CONTACT MUST NOT INHERIT THE PRIOR CONTACT'S SUMS.
010490     MOVE ZERO TO WS-CUST-INV-COUNT
010500                  WS-CUST-TOTAL-AMT
010510                  WS-CUST-DAYS-LATE-SUM
010520                  WS-CUST-COST-OF-CREDIT
010530                  WS-CUST-AVG-DAYS-LATE.
010540
010550 2900-EXIT.
010560     EXIT.
010570
010580
010590*
010600*    FINISHES THE CURRENT CUSTOMER (CONTACT CHANGE OR END OF
010610*    FILE) -- BATCH-FLOW STEP 5.  COMPUTES THE ROUNDED AVERAGE
010620*    DAYS LATE, RELEASES ONE CRP-RANK-WORK ROW TO THE RANKING
010630*    SORT, AND ROLLS THE CUSTOMER INTO THE RUN-LEVEL GRAND
010640*    TOTALS.  GUARDED ON WS-CUST-INV-COUNT SO A CONTACT GROUP
010650*    CONSISTING ENTIRELY OF REJECTED INVOICES (E.G. A BLANK-
010660*    CONTACT RUN OF RECORDS) NEVER RELEASES A BOGUS ZERO ROW.
010670*
010680 3000-CUST-BREAK.
010690
010700*    ROUND THE AVERAGE DAYS LATE HALF-UP TO A WHOLE DAY -- FEEDS
010710*    BOTH THE RISK GRADE (R2) AND THE TERM REDUCTION (R5) TESTS.
010720     IF WS-CUST-INV-COUNT IS GREATER THAN ZERO
010730        COMPUTE WS-CUST-AVG-DAYS-LATE ROUNDED =
010740                WS-CUST-DAYS-LATE-SUM / WS-CUST-INV-COUNT
010750        MOVE WS-PREV-CONTACT        TO CRW-CONTACT
010760        MOVE WS-CUST-INV-COUNT      TO CRW-INVOICE-COUNT
010770        MOVE WS-CUST-TOTAL-AMT      TO CRW-TOTAL-AMOUNT
010780        MOVE WS-CUST-AVG-DAYS-LATE  TO CRW-AVG-DAYS-LATE
010790        MOVE WS-CUST-COST-OF-CREDIT TO CRW-COST-OF-CREDIT
010800        RELEASE CRP-RANK-WORK
010810        ADD 1 TO WS-CLIENTS-CTR
010820        ADD WS-CUST-TOTAL-AMT TO WS-GRAND-TOTAL-AMT
010830        ADD WS-CUST-COST-OF-CREDIT TO WS-GRAND-COST-OF-CREDIT.
010840
010850 3000-EXIT.
010860     EXIT.
010870
010880
010890******************************************************************
010900*  4000-RANKED-OUTPUT-PROCD -- THE SORT'S OUTPUT PROCEDURE.      *
010910*  THIS IS PASS 2.  BY THE TIME CONTROL REACHES HERE, PASS 1     *
010920*  HAS FINISHED AND WS-GRAND-TOTAL-AMT IS COMPLETE, SO THE       *
010930*  RULE R1 CUTOFF AMOUNT CAN BE COMPUTED ONCE, UP FRONT.  EACH   *
010940*  CUSTOMER AGGREGATE IS THEN RETURNED IN TOTAL-AMOUNT           *
010950*  DESCENDING ORDER AND GRADED BY RULES R1 THROUGH R6            *
010960*  (BATCH-FLOW STEP 6).                                          *
010970******************************************************************
010980 4000-RANKED-OUTPUT-PROCD SECTION.
010990
011000*    ROUNDED HALF-UP LIKE EVERY OTHER STORED MONEY FIGURE IN
011010*    THIS PROGRAM (SEE 09-08-14 WCF CHANGE-LOG ENTRY).
011020     COMPUTE WS-CUTOFF-AMOUNT ROUNDED =
011030         WS-TOP-CUTOFF * WS-GRAND-TOTAL-AMT.
011040     MOVE ZERO TO WS-CUM-AMOUNT.
011050     PERFORM 5100-HEADINGS THRU 5100-EXIT.
011060     PERFORM 4100-RETURN-RANKED-REC THRU 4100-EXIT.
011070     IF EOF-RANK-OUTPUT
011080        DISPLAY 'CRP0003I NO CUSTOMER AGGREGATES TO RANK'
011090        GO TO 4000-EXIT.
011100     PERFORM 4900-PRSS-RANKED-REC THRU 4900-EXIT
011110         UNTIL EOF-RANK-OUTPUT.
011120
011130 4000-EXIT.
011140     EXIT.
011150
011160
011170*
011180*    RETURNS THE NEXT CUSTOMER AGGREGATE FROM THE RANKING SORT,
011190*    IN TOTAL-AMOUNT DESCENDING ORDER.
011200*
011210 4100-RETURN-RANKED-REC.
011220
011230*    ROWS COME BACK ONE AT A TIME, HIGHEST TOTAL AMOUNT FIRST.
011240     RETURN CRP-RANK-SORT-FILE
011250         AT END MOVE 'YES' TO WS-EOF-RANK-SW,
011260                GO TO 4100-EXIT.
011270
011280 4100-EXIT.
011290     EXIT.
011300
011310
011320*
011330*    RULE R1 -- HIGH VALUE.  A CUSTOMER IS HIGH-VALUE WHEN THE
011340*    RUNNING CUMULATIVE TOTAL *BEFORE* ADDING THIS CUSTOMER IS
011350*    STILL BELOW THE CUTOFF -- I.E. THE CUSTOMER THAT CROSSES
011360*    THE THRESHOLD IS STILL COUNTED AS HIGH VALUE.  MUST RUN
011370*    IN TOTAL-AMOUNT DESCENDING ORDER, WHICH IS WHY THIS TEST
011380*    LIVES IN THE SORT'S OUTPUT PROCEDURE.
011390*
011400 4200-HIGH-VALUE-TEST.
011410
011420*    TEST THE RUNNING TOTAL *BEFORE* ADDING THIS CUSTOMER --
011430*    THE CUSTOMER THAT CROSSES THE CUTOFF IS STILL HIGH VALUE.
011440     IF WS-CUM-AMOUNT IS LESS THAN WS-CUTOFF-AMOUNT
011450        MOVE 'YES' TO WS-HIGH-VALUE-SW
011460     ELSE
011470        MOVE 'NO ' TO WS-HIGH-VALUE-SW.
011480*    NOW ROLL THIS CUSTOMER INTO THE RUNNING TOTAL FOR THE
011490*    NEXT CUSTOMER IN THE RANKED LIST.
011500     ADD CRW-TOTAL-AMOUNT TO WS-CUM-AMOUNT.
011510
011520 4200-EXIT.
011530     EXIT.
011540
011550
011560*
011570*    RULE R2 -- RISK GRADE FROM THE CUSTOMER'S AVERAGE DAYS
011580*    LATE.  ABOVE HALF THE STANDARD CREDIT TERMS IS HIGH RISK;
011590*    ABOVE ZERO BUT AT OR BELOW HALF TERMS IS MEDIUM; ZERO OR
011600*    LESS (AN ON-TIME OR EARLY-PAYING CUSTOMER) IS LOW.
011610*
011620 4300-RISK-GRADE.
011630
011640*    OVER HALF THE STANDARD TERMS LATE, ON AVERAGE -- HIGH RISK.
011650     IF CRW-AVG-DAYS-LATE IS GREATER THAN WS-HALF-TERMS
011660        MOVE 'HIGH  ' TO WS-RISK
011670     ELSE
011680*        LATE, BUT NOT BY MORE THAN HALF TERMS -- MEDIUM RISK.
011690        IF CRW-AVG-DAYS-LATE IS GREATER THAN ZERO
011700           MOVE 'MEDIUM' TO WS-RISK
011710        ELSE
011720*            ON TIME OR EARLY, ON AVERAGE -- LOW RISK.
011730           MOVE 'LOW   ' TO WS-RISK.
011740
011750 4300-EXIT.
011760     EXIT.
011770
011780
011790*
011800*    RULE R4 -- LATE FEE APPLICABLE.  CHARGED TO A HIGH OR
011810*    MEDIUM RISK CUSTOMER UNLESS THAT CUSTOMER IS ALSO HIGH
011820*    VALUE -- HIGH-VALUE CLIENTS ARE EXEMPTED AS A RETENTION
011830*    RULE (SEE 07-02-21 PJN CHANGE-LOG ENTRY).
011840*
011850 4500-LATE-FEE-TEST.
011860
011870*    HIGH OR MEDIUM RISK, AND NOT ALSO HIGH VALUE -- CHARGE THE
011880*    FEE.  A HIGH-VALUE CLIENT IS EXEMPTED EVEN IF LATE-PAYING.
011890     IF (WS-RISK IS EQUAL TO 'HIGH  ' OR WS-RISK IS EQUAL TO
011900         'MEDIUM') AND WS-HIGH-VALUE-SW IS EQUAL TO 'NO '
011910        MOVE 'Y' TO WS-LATE-FEE
011920     ELSE
011930        MOVE 'N' TO WS-LATE-FEE.
011940
011950 4500-EXIT.
011960     EXIT.
011970
011980
011990*
012000*    RULE R5 -- TERM REDUCTION AND REVISED POLICY.  LOW RISK
012010*    GETS NO REDUCTION.  MEDIUM RISK IS REDUCED BY THE
012020*    CUSTOMER'S AVERAGE DAYS LATE, CAPPED AT HALF THE STANDARD
012030*    TERMS.  HIGH RISK IS REDUCED THE SAME WAY BUT CAPPED AT
012040*    THE FULL STANDARD TERMS.  THE REVISED POLICY IS STANDARD
012050*    TERMS MINUS THE REDUCTION, NEVER BELOW ZERO.  WRITTEN AS
012060*    THREE INDEPENDENT IF SENTENCES RATHER THAN AN EVALUATE OR
012070*    A DANGLING-ELSE CHAIN, TO KEEP EACH RISK GRADE'S TEST
012080*    UNAMBIGUOUS AND SELF-CONTAINED.
012090*
012100 4600-TERM-REDUCTION.
012110
012120*    LOW RISK -- NO REDUCTION, REVISED POLICY EQUALS STANDARD.
012130     MOVE ZERO TO WS-REDUCTION-DAYS.
012140*    MEDIUM RISK -- REDUCE BY AVG DAYS LATE, CAP AT HALF TERMS.
012150     IF WS-RISK IS EQUAL TO 'MEDIUM'
012160        IF CRW-AVG-DAYS-LATE IS GREATER THAN WS-HALF-TERMS
012170           MOVE WS-HALF-TERMS TO WS-REDUCTION-DAYS
012180        ELSE
012190           MOVE CRW-AVG-DAYS-LATE TO WS-REDUCTION-DAYS.
012200*    HIGH RISK -- REDUCE BY AVG DAYS LATE, CAP AT FULL TERMS.
012210     IF WS-RISK IS EQUAL TO 'HIGH  '
012220        IF CRW-AVG-DAYS-LATE IS GREATER THAN WS-CREDIT-TERMS
012230           MOVE WS-CREDIT-TERMS TO WS-REDUCTION-DAYS
012240        ELSE
012250           MOVE CRW-AVG-DAYS-LATE TO WS-REDUCTION-DAYS.
012260*    REVISED POLICY NEVER GOES NEGATIVE.
012270     COMPUTE WS-REVISED-POLICY = WS-CREDIT-TERMS - WS-REDUCTION-DAYS.
012280     IF WS-REVISED-POLICY IS LESS THAN ZERO
012290        MOVE ZERO TO WS-REVISED-POLICY.
012300
012310 4600-EXIT.
012320     EXIT.
012330
012340
012350*
012360*    RULE R6 -- REMINDER SCHEDULE TAG.  HIGH RISK CUSTOMERS GET
012370*    THE INTENSE SCHEDULE (DUE-DATE MINUS 7, MINUS 1, PLUS 1,
012380*    THEN EVERY 7 DAYS); EVERYONE ELSE GETS THE NORMAL SCHEDULE
012390*    (MINUS 1, THEN EVERY 15 DAYS).  ONLY THE TAG IS CARRIED ON
012400*    THE OUTPUT RECORD -- THE SCHEDULE TEXT ITSELF IS FIXED
012410*    DOCUMENTATION MAINTAINED OUTSIDE THIS PROGRAM.
012420*
012430 4700-REMINDER-SCHEDULE.
012440
012450*    TAG ONLY -- THE ACTUAL REMINDER-DATE OFFSETS ARE FIXED
012460*    DOCUMENTATION HELD OUTSIDE THIS PROGRAM, NOT COMPUTED HERE.
012470     IF WS-RISK IS EQUAL TO 'HIGH  '
012480        MOVE 'INTENSE' TO WS-REMINDER-SCHED
012490     ELSE
012500        MOVE 'NORMAL ' TO WS-REMINDER-SCHED.
012510
012520 4700-EXIT.
012530     EXIT.
012540
012550
012560*
012570*    CUSTOMER'S SHARE OF THE GRAND TOTAL RECEIVABLES, ROUNDED
012580*    HALF-UP TO TWO DECIMALS (SEE 09-08-14 WCF CHANGE-LOG
012590*    ENTRY -- THIS ONCE TRUNCATED INSTEAD OF ROUNDING).
012600*
012610 4800-PCT-OF-TOTAL.
012620
012630     COMPUTE WS-PCT-OF-TOTAL ROUNDED =
012640             CRW-TOTAL-AMOUNT / WS-GRAND-TOTAL-AMT * 100.
012650
012660 4800-EXIT.
012670     EXIT.
012680
012690
012700*
012710*    ONE RANKED CUSTOMER CYCLE -- APPLIES RULES R1-R6 AND PCT-
012720*    OF-TOTAL IN ORDER, WRITES THE CLIENT-ANALYSIS RECORD AND
012730*    THE REPORT DETAIL LINE, THEN RETURNS THE NEXT RANKED ROW.
012740*
012750 4900-PRSS-RANKED-REC.
012760
012770*    ORDER MATTERS -- HIGH-VALUE AND RISK MUST BE SET BEFORE
012780*    THE LATE-FEE AND TERM-REDUCTION TESTS THAT DEPEND ON THEM.
012790     PERFORM 4200-HIGH-VALUE-TEST THRU 4200-EXIT.
012800     PERFORM 4300-RISK-GRADE THRU 4300-EXIT.
012810     PERFORM 4500-LATE-FEE-TEST THRU 4500-EXIT.
012820     PERFORM 4600-TERM-REDUCTION THRU 4600-EXIT.
012830     PERFORM 4700-REMINDER-SCHEDULE THRU 4700-EXIT.
012840     PERFORM 4800-PCT-OF-TOTAL THRU 4800-EXIT.
012850     PERFORM 4950-WRITE-ANALYSIS-REC THRU 4950-EXIT.
012860     PERFORM 5000-DETAIL-LINE-PRSS THRU 5000-EXIT.
012870     PERFORM 4100-RETURN-RANKED-REC THRU 4100-EXIT.
012880
012890 4900-EXIT.
012900     EXIT.
012910
012920
012930*
012940*    BUILDS AND WRITES ONE CLIENT-ANALYSIS OUTPUT RECORD FROM
012950*    THE RANKED WORK RECORD AND THE R1-R6 WORK AREAS.
012960*
012970 4950-WRITE-ANALYSIS-REC.
012980
012990*    SPACE-FILL FIRST SO ANY UNUSED FILLER IN THE RECORD IS
013000*    BLANK RATHER THAN CARRYING OVER THE PRIOR CUSTOMER'S DATA.
013010     MOVE SPACES TO ANA-ANALYSIS-REC.
013020     MOVE CRW-CONTACT           TO ANA-CONTACT.
013030     MOVE CRW-INVOICE-COUNT     TO ANA-INVOICE-COUNT.
013040     MOVE CRW-TOTAL-AMOUNT      TO ANA-TOTAL-AMOUNT.
013050     MOVE CRW-AVG-DAYS-LATE     TO ANA-AVG-DAYS-LATE.
013060     MOVE WS-PCT-OF-TOTAL       TO ANA-PCT-OF-TOTAL.
013070     MOVE WS-HIGH-VALUE-SW      TO ANA-HIGH-VALUE.
013080     MOVE WS-RISK               TO ANA-RISK.
013090     MOVE CRW-COST-OF-CREDIT    TO ANA-COST-OF-CREDIT.
013100     MOVE WS-LATE-FEE           TO ANA-LATE-FEE.
013110     MOVE WS-REDUCTION-DAYS     TO ANA-REDUCTION-DAYS.
013120     MOVE WS-REVISED-POLICY     TO ANA-REVISED-POLICY.
013130     MOVE WS-REMINDER-SCHED     TO ANA-REMINDER-SCHEDULE.
013140     WRITE ANA-ANALYSIS-REC.
013150
013160 4950-EXIT.
013170     EXIT.
013180
013190
013200*
013210*    BUILDS AND WRITES ONE REPORT DETAIL LINE, FORCING A NEW
013220*    PAGE FIRST IF THE CURRENT PAGE IS FULL.
013230*
013240 5000-DETAIL-LINE-PRSS.
013250
013260*    PAGE IS FULL -- START A NEW ONE BEFORE THIS DETAIL LINE.
013270     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
013280        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
013290           PERFORM 5100-HEADINGS THRU 5100-EXIT.
013300*    ONE MOVE PER PRINTED COLUMN -- SAME FIELDS AS THE
013310*    CLIENT-ANALYSIS OUTPUT RECORD, EDITED FOR THE REPORT.
013320     MOVE CRW-CONTACT           TO DL-CONTACT.
013330     MOVE CRW-INVOICE-COUNT     TO DL-INVS.
013340     MOVE CRW-TOTAL-AMOUNT      TO DL-TOTAL-AMT.
013350     MOVE CRW-AVG-DAYS-LATE     TO DL-AVG-LATE.
013360     MOVE WS-PCT-OF-TOTAL       TO DL-PCT.
013370     MOVE WS-HIGH-VALUE-SW      TO DL-HIVAL.
013380     MOVE WS-RISK               TO DL-RISK.
013390     MOVE CRW-COST-OF-CREDIT    TO DL-COST.
013400     MOVE WS-LATE-FEE           TO DL-FEE.
013410     MOVE WS-REDUCTION-DAYS     TO DL-REDUCE.
013420     MOVE WS-REVISED-POLICY     TO DL-REVISED.
013430     MOVE WS-REMINDER-SCHED     TO DL-SCHEDULE.
013440     WRITE CRP-RPT-LINE FROM DL-DETAIL
013450         AFTER ADVANCING WS-LINE-SPACING.
013460     ADD WS-LINE-SPACING TO WS-LINES-USED.
013470     MOVE 1 TO WS-LINE-SPACING.
013480     MOVE SPACES TO DL-DETAIL.
013490
013500 5000-EXIT.
013510     EXIT.
013520
013530
013540*
013550*    STARTS A NEW REPORT PAGE -- BUMPS THE PAGE COUNTER, WRITES
013560*    THE TWO HEADING LINES, AND RESETS THE LINE-USED COUNTER.
013570*
013580 5100-HEADINGS.
013590
013600*    LINE 1 -- TITLE, AS-OF DATE, AND THE NEW PAGE NUMBER, ON
013610*    ITS OWN PAGE (ADVANCING PAGE FORCES THE TOP-OF-FORM SKIP).
013620     ADD 1 TO WS-PAGE-COUNT.
013630     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
013640     MOVE WS-AOD-YY TO RPT-YY.
013650     MOVE WS-AOD-MM TO RPT-MM.
013660     MOVE WS-AOD-DD TO RPT-DD.
013670     WRITE CRP-RPT-LINE FROM HL-HEADER-1
013680         AFTER ADVANCING PAGE.
013690     MOVE 1 TO WS-LINES-USED.
013700*    LINE 2 -- COLUMN HEADINGS, TWO LINES DOWN FROM THE TITLE.
013710     MOVE 2 TO WS-LINE-SPACING.
013720     WRITE CRP-RPT-LINE FROM HL-HEADER-2
013730         AFTER ADVANCING WS-LINE-SPACING.
013740     ADD WS-LINE-SPACING TO WS-LINES-USED.
013750     MOVE 1 TO WS-LINE-SPACING.
013760
013770 5100-EXIT.
013780     EXIT.
013790
013800
013810******************************************************************
013820*  6100-DAY-SERIAL-CALC -- TURNS DS-YEAR/DS-MONTH/DS-DAY INTO A   *
013830*  DAY-SERIAL NUMBER IN DS-SERIAL, FOR USE IN DAY-COUNT           *
013840*  SUBTRACTION (RULE C2).  THIS SHOP'S CODE CARRIES NO           *
013850*  INTRINSIC FUNCTIONS, SO THE GREGORIAN CALENDAR MATH IS DONE   *
013860*  BY HAND: FULL YEARS SINCE YEAR 1 TIMES 365, PLUS ONE LEAP     *
013870*  DAY FOR EVERY PRIOR YEAR DIVISIBLE BY 4 BUT NOT 100 (UNLESS   *
013880*  ALSO DIVISIBLE BY 400), PLUS THE CUMULATIVE DAYS BEFORE THE   *
013890*  TARGET MONTH FROM THE LITERAL TABLE, PLUS THE DAY-OF-MONTH,   *
013900*  PLUS ONE MORE DAY IF THE TARGET YEAR ITSELF IS A LEAP YEAR    *
013910*  AND THE TARGET MONTH IS MARCH OR LATER.  ONLY THE DIFFERENCE  *
013920*  BETWEEN TWO SUCH SERIALS IS EVER USED -- THE SERIAL ITSELF    *
013930*  IS NOT MEANT TO MATCH ANY OUTSIDE EPOCH.                      *
013940******************************************************************
013950 6100-DAY-SERIAL-CALC.
013960
013970*    IS THE TARGET YEAR ITSELF A LEAP YEAR? (NEEDED BELOW TO
013980*    DECIDE WHETHER FEBRUARY 29 FALLS BEFORE THE TARGET DATE.)
013990     PERFORM 6110-LEAP-YEAR-TEST THRU 6110-EXIT.
014000*    LEAP DAYS ARE COUNTED ONLY FOR FULL YEARS BEFORE THIS ONE.
014010     COMPUTE WS-PRIOR-YEARS = DS-YEAR - 1.
014020*    COUNT PRIOR YEARS DIVISIBLE BY 4, BY 100, AND BY 400 --
014030*    THE THREE TERMS OF THE STANDARD GREGORIAN LEAP-DAY COUNT.
014040     DIVIDE WS-PRIOR-YEARS BY 4   GIVING WS-DIV4   REMAINDER
014050         WS-REM-WORK.
014060     DIVIDE WS-PRIOR-YEARS BY 100 GIVING WS-DIV100 REMAINDER
014070         WS-REM-WORK.
014080     DIVIDE WS-PRIOR-YEARS BY 400 GIVING WS-DIV400 REMAINDER
014090         WS-REM-WORK.
014100*    +4-DIVISIBLE, -100-DIVISIBLE, +400-DIVISIBLE (CENTURY YEARS
014110*    DIVISIBLE BY 400 ARE ADDED BACK IN AS LEAP YEARS).
014120     COMPUTE WS-LEAP-DAYS = WS-DIV4 - WS-DIV100 + WS-DIV400.
014130     MOVE DS-MONTH TO WS-MONTH-SUB.
014140*    365 DAYS PER PRIOR YEAR, PLUS LEAP DAYS, PLUS DAYS BEFORE
014150*    THE TARGET MONTH (FROM THE LITERAL TABLE), PLUS DAY-OF-
014160*    MONTH -- THE RUNNING DAY-SERIAL AS OF THE TARGET DATE.
014170     COMPUTE DS-SERIAL = (WS-PRIOR-YEARS * 365) + WS-LEAP-DAYS
014180             + CUM-DAYS-BEFORE-MONTH (WS-MONTH-SUB) + DS-DAY.
014190*    IF THE TARGET YEAR IS ITSELF A LEAP YEAR AND THE TARGET
014200*    MONTH IS MARCH OR LATER, FEBRUARY 29 OF THIS YEAR HAS
014210*    ALREADY PASSED -- ADD THE EXTRA DAY.
014220     IF IS-LEAP-YEAR AND DS-MONTH IS GREATER THAN 2
014230        ADD 1 TO DS-SERIAL.
014240
014250 6100-EXIT.
014260     EXIT.
014270
014280
014290*
014300*    SETS WS-LEAP-YEAR-SW FOR DS-YEAR USING THE STANDARD
014310*    GREGORIAN RULE -- DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100
014320*    OR DIVISIBLE BY 400).
014330*
014340 6110-LEAP-YEAR-TEST.
014350
014360*    NOT DIVISIBLE BY 4 -- NEVER A LEAP YEAR.
014370     DIVIDE DS-YEAR BY 4 GIVING WS-DIV4 REMAINDER WS-REM-WORK.
014380     IF WS-REM-WORK IS NOT EQUAL TO ZERO
014390        MOVE 'NO ' TO WS-LEAP-YEAR-SW
014400     ELSE
014410*        DIVISIBLE BY 4 BUT NOT BY 100 -- A LEAP YEAR.
014420        DIVIDE DS-YEAR BY 100 GIVING WS-DIV100 REMAINDER
014430            WS-REM-WORK
014440        IF WS-REM-WORK IS NOT EQUAL TO ZERO
014450           MOVE 'YES' TO WS-LEAP-YEAR-SW
014460        ELSE
014470*            A CENTURY YEAR -- LEAP ONLY IF ALSO DIVISIBLE
014480*            BY 400 (1900 WAS NOT LEAP, 2000 WAS).
014490           DIVIDE DS-YEAR BY 400 GIVING WS-DIV400 REMAINDER
014500               WS-REM-WORK
014510           IF WS-REM-WORK IS EQUAL TO ZERO
014520              MOVE 'YES' TO WS-LEAP-YEAR-SW
014530           ELSE
014540              MOVE 'NO ' TO WS-LEAP-YEAR-SW.
014550
014560 6110-EXIT.
014570     EXIT.
014580
014590
014600*
014610*    PART OF RULE V2 -- CHECKS THAT DS-YEAR/DS-MONTH/DS-DAY IS
014620*    A REAL CALENDAR DATE (NON-ZERO YEAR, MONTH 1-12, DAY
014630*    WITHIN THAT MONTH'S LENGTH, WITH FEBRUARY WIDENED BY ONE
014640*    IN A LEAP YEAR).  CALLED FOR EACH OF THE THREE DATE
014650*    FIELDS ON AN INVOICE BEFORE THAT FIELD IS EVER TRUSTED.
014660*
014670 6200-CHECK-DATE-FIELD.
014680
014690*    YEAR OF ZERO OR AN OUT-OF-RANGE MONTH FAILS OUTRIGHT.
014700     MOVE 'YES' TO WS-CHK-VALID-SW.
014710     IF DS-YEAR IS EQUAL TO ZERO OR DS-MONTH IS EQUAL TO ZERO
014720        OR DS-MONTH IS GREATER THAN 12
014730        MOVE 'NO ' TO WS-CHK-VALID-SW
014740     ELSE
014750*        LOOK UP THE MONTH'S NORMAL LENGTH, THEN WIDEN
014760*        FEBRUARY BY ONE DAY IF DS-YEAR IS A LEAP YEAR.
014770        PERFORM 6110-LEAP-YEAR-TEST THRU 6110-EXIT
014780        MOVE DS-MONTH TO WS-MONTH-SUB
014790        MOVE DAYS-IN-MONTH (WS-MONTH-SUB) TO WS-CHK-MAX-DAY
014800        IF WS-MONTH-SUB IS EQUAL TO 2 AND IS-LEAP-YEAR
014810           ADD 1 TO WS-CHK-MAX-DAY.
014820*        DAY OF ZERO OR BEYOND THE MONTH'S LENGTH FAILS.
014830        IF DS-DAY IS EQUAL TO ZERO OR
014840           DS-DAY IS GREATER THAN WS-CHK-MAX-DAY
014850           MOVE 'NO ' TO WS-CHK-VALID-SW.
014860
014870 6200-EXIT.
014880     EXIT.
014890
014900
014910*
014920*    ECHOES THE JUST-BUILT REJECT-LOG LINE TO SYSOUT SO
014930*    OPERATIONS SEES REJECTS AS THE RUN PROGRESSES, NOT ONLY
014940*    AFTER READING CRPREJ.
014950*
014960 7000-REJECT-DISPLAY.
014970
014980     DISPLAY WS-REJECT-LINE-WORK.
014990
015000 7000-EXIT.
015010     EXIT.
015020
015030
015040*
015050*    READS THE NEXT INVOICE-DETAIL RECORD, SETTING THE EOF
015060*    SWITCH AND COUNTING THE READ.
015070*
015080 8000-READ-INVOICE-FILE.
015090
015100*    EVERY RECORD READ COUNTS TOWARD TL-RECORDS-READ, WHETHER
015110*    THE RECORD LATER PASSES OR FAILS THE V1-V4 VALIDATION.
015120     READ INVOICE-DETAIL
015130         AT END  MOVE 'YES' TO WS-EOF-INVOICE-SW,
015140                 GO TO 8000-EXIT.
015150     ADD 1 TO WS-READ-CTR.
015160
015170 8000-EXIT.
015180     EXIT.
015190
015200
015210*
015220*    WRITES ONE REJECT-LOG LINE FOR THE CURRENT INVOICE AND THE
015230*    REASON ALREADY SET IN WS-REJECT-REASON BY THE CALLING
015240*    VALIDATION PARAGRAPH, AND BUMPS THE REJECT COUNTER.
015250*
015260 8600-WRITE-REJECT-LOG.
015270
015280*    THE CALLING VALIDATION PARAGRAPH HAS ALREADY MOVED THE
015290*    FAILING RULE'S REASON TEXT INTO WS-REJECT-REASON BEFORE
015300*    THIS PARAGRAPH IS PERFORMED.
015310     ADD 1 TO WS-REJECT-CTR.
015320     MOVE SPACES TO WS-REJECT-LINE-WORK.
015330     MOVE INV-CONTACT     TO REJ-CONTACT.
015340     MOVE WS-REJECT-REASON TO REJ-REASON.
015350     WRITE CRP-REJECT-LINE FROM WS-REJECT-LINE-WORK.
015360     PERFORM 7000-REJECT-DISPLAY THRU 7000-EXIT.
015370
015380 8600-EXIT.
015390     EXIT.
015400
015410
015420*
015430*    BATCH-FLOW STEP 7 -- PRINTS THE TWO-LINE GRAND-TOTALS
015440*    FOOTER (RECORD COUNTS, THEN DOLLAR TOTALS).
015450*
015460 9600-GRAND-TOTALS-PRSS.
015470
015480*    FIRST FOOTER LINE -- THE THREE RUN COUNTS.
015490     MOVE 2 TO WS-LINE-SPACING.
015500     MOVE WS-READ-CTR             TO TL-RECORDS-READ.
015510     MOVE WS-REJECT-CTR           TO TL-RECORDS-REJECTED.
015520     MOVE WS-CLIENTS-CTR          TO TL-CLIENTS-WRITTEN.
015530     WRITE CRP-RPT-LINE FROM TL-GRAND-TOTALS-1
015540         AFTER ADVANCING WS-LINE-SPACING.
015550*    SECOND FOOTER LINE -- THE TWO DOLLAR TOTALS.
015560     MOVE WS-GRAND-TOTAL-AMT      TO TL-GRAND-TOTAL-AMT.
015570     MOVE WS-GRAND-COST-OF-CREDIT TO TL-GRAND-COST.
015580     MOVE 2 TO WS-LINE-SPACING.
015590     WRITE CRP-RPT-LINE FROM TL-GRAND-TOTALS-2
015600         AFTER ADVANCING WS-LINE-SPACING.
015610
015620 9600-EXIT.
015630     EXIT.
015640
015650
015660*
015670*    SYSOUT DIAGNOSTIC -- ECHOES THE SAME RUN COUNTS PRINTED ON
015680*    THE REPORT FOOTER, FOR OPERATIONS TO EYEBALL WITHOUT
015690*    PULLING THE PRINTED REPORT.
015700*
015710 9700-DISPLAY-PROG-DIAG.
015720
015730*    ONE DISPLAY-LINE PER COUNT -- SAME MESSAGE/VALUE LAYOUT
015740*    AS THE ORIGINAL AGED-BALANCE RUN-DIAGNOSTIC BANNER.
015750     DISPLAY '****     CRPOLICY RUNNING    ****'.
015760     DISPLAY '                                                 '.
015770*    RECORDS READ, FROM 8000-READ-INVOICE-FILE'S COUNTER.
015780     MOVE 'INVOICE RECORDS READ                         '  TO
015790          DISP-MESSAGE.
015800     MOVE WS-READ-CTR TO DISP-VALUE.
015810     DISPLAY DISPLAY-LINE.
015820*    RECORDS REJECTED, FROM 8600-WRITE-REJECT-LOG'S COUNTER.
015830     MOVE 'INVOICE RECORDS REJECTED                     '  TO
015840          DISP-MESSAGE.
015850     MOVE WS-REJECT-CTR TO DISP-VALUE.
015860     DISPLAY DISPLAY-LINE.
015870*    CUSTOMERS WRITTEN, FROM 4950-WRITE-ANALYSIS-REC'S COUNTER.
015880     MOVE 'CLIENT ANALYSIS RECORDS WRITTEN               '  TO
015890          DISP-MESSAGE.
015900     MOVE WS-CLIENTS-CTR TO DISP-VALUE.
015910     DISPLAY DISPLAY-LINE.
015920     DISPLAY '                                                 '.
015930     DISPLAY '****     CRPOLICY EOJ        ****'.
015940
015950 9700-EXIT.
015960     EXIT.
