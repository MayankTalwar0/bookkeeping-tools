000100******************************************************************
000200*                                                                *
000300*    CRPINVD  -  INVOICE DETAIL RECORD FOR CRPOLICY               *
000400*                                                                *
000500*    ONE RECORD PER INVOICE ON INVCFILE.  FILE IS PRESENTED IN   *
000600*    CONTACT-NAME ASCENDING SEQUENCE -- CRPOLICY CONTROL-BREAKS   *
000700*    ON INV-CONTACT.                                              *
000800*                                                                *
000900*    LRECL 71, FIXED, SEQUENTIAL.  DATES ARE YYYYMMDD;  A DATE   *
001000*    FIELD OF ZERO MEANS "NOT APPLICABLE" (SEE INV-LAST-PAY-DATE  *
001100*    ON AN OPEN INVOICE).  NO FILLER SLACK IN THIS RECORD -- THE  *
001200*    SIX FIELDS BELOW ADD UP TO THE FULL 71-BYTE LRECL.           *
001300*                                                                *
001400*    CHANGE LOG                                                  *
001500*    92-04-14 RBH  ORIGINAL COPYBOOK FOR THE AGED-BALANCE RUN.    *
001600*    98-11-04 DKL  Y2K -- ALL THREE DATE FIELDS WIDENED FROM      *
001700*                  YYMMDD TO YYYYMMDD.  LRECL WAS 65, NOW 71.     *
001800*    03-07-02 TMS  REQ CR-1187 ADDED THE YY/MM/DD REDEFINES OF    *
001900*                  EACH DATE FOR THE DAY-SERIAL ROUTINE.          *
001950*    03-07-08 TMS  REQ CR-1187 ADDED 88-LEVELS INV-STATUS-PAID    *
001960*                  AND INV-STATUS-OPEN UNDER INV-STATUS.          *
002000******************************************************************
002100 01  INV-DETAIL-REC.
002200     05  INV-CONTACT               PIC X(30).
002300*        CUSTOMER (CLIENT) NAME -- THE CONTROL-BREAK KEY.
002400     05  INV-INVOICE-DATE          PIC 9(08).
002500     05  INV-INVOICE-DATE-X REDEFINES INV-INVOICE-DATE.
002600         10  INV-INVD-YY           PIC 9(04).
002700         10  INV-INVD-MM           PIC 9(02).
002800         10  INV-INVD-DD           PIC 9(02).
002900     05  INV-DUE-DATE              PIC 9(08).
003000     05  INV-DUE-DATE-X REDEFINES INV-DUE-DATE.
003100         10  INV-DUED-YY           PIC 9(04).
003200         10  INV-DUED-MM           PIC 9(02).
003300         10  INV-DUED-DD           PIC 9(02).
003400     05  INV-LAST-PAY-DATE         PIC 9(08).
003500     05  INV-PAYD-DATE-X REDEFINES INV-LAST-PAY-DATE.
003600         10  INV-PAYD-YY           PIC 9(04).
003700         10  INV-PAYD-MM           PIC 9(02).
003800         10  INV-PAYD-DD           PIC 9(02).
003900*        ZERO WHEN INV-STATUS IS 'OPEN  '.
004000     05  INV-STATUS                PIC X(06).
004100*        'PAID  ' OR 'OPEN  '.
004150     88  INV-STATUS-PAID       VALUE 'PAID  '.
004160     88  INV-STATUS-OPEN       VALUE 'OPEN  '.
004200     05  INV-TOTAL                 PIC S9(09)V99.
004300*        INVOICE TOTAL AMOUNT.
