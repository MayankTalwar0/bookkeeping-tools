000100******************************************************************
000200*                                                                *
000300*    CRPPARM  -  RUN PARAMETER RECORD FOR CRPOLICY               *
000400*                                                                *
000500*    ONE RECORD ON PARMFILE PER RUN.  FIELDS LEFT ZERO/BLANK     *
000600*    PICK UP THE SHOP STANDARD DEFAULT SHOWN BESIDE EACH ITEM;   *
000700*    CRPOLICY APPLIES THE DEFAULT IN PARAGRAPH 1100-DEFAULT-     *
000800*    PARMS BEFORE THE INVOICE FILE IS READ.                      *
000900*                                                                *
001000*    LRECL 26, FIXED, LINE SEQUENTIAL.                           *
001100*                                                                *
001200*    CHANGE LOG                                                  *
001300*    92-04-14 RBH  ORIGINAL COPYBOOK FOR THE AGED-BALANCE RUN.    *
001400*    98-11-02 DKL  Y2K -- AS-OF-DATE WIDENED TO 4-DIGIT YEAR.     *
001500*    03-06-30 TMS  REQ CR-1187 ADDED TOP-CUTOFF FOR HIGH-VALUE    *
001600*                  CLIENT RANKING (CREDIT POLICY REWORK).        *
001700*    07-02-19 PJN  REQ CR-1349 WACC AND DAYS-IN-YEAR MOVED HERE  *
001800*                  FROM THE LOAD MODULE COMPILE-TIME CONSTANTS.  *
001900******************************************************************
002000 01  CRP-PARM-REC.
002100     05  PRM-CREDIT-TERMS          PIC 9(03).
002200*        STANDARD CREDIT TERMS IN DAYS.  DEFAULT 030.
002300     05  PRM-WACC                  PIC V9(4).
002400*        WEIGHTED AVERAGE COST OF CAPITAL, DECIMAL FRACTION.
002500*        DEFAULT 0.1000 (STORED AS 1000).
002600     05  PRM-DAYS-IN-YEAR          PIC 9(03).
002700*        DAY-COUNT BASIS FOR FINANCING COST.  DEFAULT 360.
002800     05  PRM-TOP-CUTOFF            PIC V9(4).
002900*        TOP-CLIENTS CUTOFF, FRACTION OF GRAND TOTAL RECEIVABLES.
003000*        DEFAULT 0.2500 (STORED AS 2500).
003100     05  PRM-AS-OF-DATE            PIC 9(08).
003200*        RUN "AS OF" DATE (YYYYMMDD), USED TO SETTLE OPEN INVOICES.
003300     05  FILLER                    PIC X(04).
