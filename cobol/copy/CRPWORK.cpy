000100******************************************************************
000200*                                                                *
000300*    CRPWORK  -  CUSTOMER RANKING SORT-WORK RECORD FOR CRPOLICY   *
000400*                                                                *
000500*    CARRIES ONE CUSTOMER'S FINISHED CONTROL-BREAK AGGREGATE      *
000600*    THROUGH CRP-RANK-SORT-FILE.  RELEASED BY 3000-CUST-BREAK     *
000700*    (ONE PER CUSTOMER, CONTROL-BREAK ORDER), RETURNED BY          *
000800*    4000-RANKED-OUTPUT-PROCD IN TOTAL-AMOUNT DESCENDING ORDER     *
000900*    (CONTACT ASCENDING TO BREAK TIES) FOR RULES R1-R6.            *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    03-07-05 TMS  REQ CR-1187 ORIGINAL -- REPLACES THE OLD        *
001300*                  SW-MI-SORT-WORK AGED-BALANCE SORT RECORD.       *
001400******************************************************************
001500 01  CRP-RANK-WORK.
001600     05  CRW-CONTACT               PIC X(30).
001700     05  CRW-INVOICE-COUNT         PIC 9(05).
001800     05  CRW-TOTAL-AMOUNT          PIC S9(11)V99.
001900     05  CRW-AVG-DAYS-LATE         PIC S9(04).
002000     05  CRW-COST-OF-CREDIT        PIC S9(09)V99.
002100     05  FILLER                    PIC X(20).
