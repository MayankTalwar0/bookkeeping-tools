000100******************************************************************
000200*                                                                *
000300*    CRPANA  -  CLIENT ANALYSIS OUTPUT RECORD FOR CRPOLICY        *
000400*                                                                *
000500*    ONE RECORD PER CUSTOMER ON CLNTFILE, WRITTEN IN TOTAL-       *
000600*    AMOUNT DESCENDING ORDER BY THE 4000-RANKED-OUTPUT-PROCD      *
000700*    SORT OUTPUT PROCEDURE.                                       *
000800*                                                                *
000900*    LRECL 110, FIXED, SEQUENTIAL.                                *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    03-07-02 TMS  REQ CR-1187 ORIGINAL LAYOUT (CREDIT POLICY     *
001300*                  REWORK -- REPLACES THE OLD AGED-BALANCE        *
001400*                  4-BUCKET OUTPUT RECORD).                       *
001500*    07-02-21 PJN  REQ CR-1349 ADDED COST-OF-CREDIT AND THE       *
001600*                  REMINDER-SCHEDULE TAG.                         *
001700******************************************************************
001800 01  ANA-ANALYSIS-REC.
001900     05  ANA-CONTACT               PIC X(30).
002000     05  ANA-INVOICE-COUNT         PIC 9(05).
002100     05  ANA-TOTAL-AMOUNT          PIC S9(11)V99.
002200     05  ANA-AVG-DAYS-LATE         PIC S9(04).
002300*        MAY BE NEGATIVE -- CUSTOMER PAYS EARLY ON AVERAGE.
002400     05  ANA-PCT-OF-TOTAL          PIC 9(03)V99.
002500     05  ANA-HIGH-VALUE            PIC X(03).
002600*        'YES' OR 'NO '.
002700     05  ANA-RISK                  PIC X(06).
002800*        'HIGH  ', 'MEDIUM' OR 'LOW   '.
002900     05  ANA-COST-OF-CREDIT        PIC S9(09)V99.
003000     05  ANA-LATE-FEE              PIC X(01).
003100*        'Y' OR 'N'.
003200     05  ANA-REDUCTION-DAYS        PIC 9(03).
003300     05  ANA-REVISED-POLICY        PIC 9(03).
003400     05  ANA-REMINDER-SCHEDULE     PIC X(07).
003500*        'INTENSE' OR 'NORMAL '.
003600     05  FILLER                    PIC X(19).
